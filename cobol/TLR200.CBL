000010*****************************************************************
000020*  TLR200 -- DAILY TRANSACTION PROCESSOR - REPORT BUILDER        *
000030*****************************************************************
000040*  AUTHOR.          S.L.HASKINS.
000050*  INSTALLATION.    FIRST MERIFIELD BANK - ELECTRONIC BANKING
000060*                   SYSTEMS GROUP.
000070*  DATE-WRITTEN.    06/04/2001.
000080*  DATE-COMPILED.   06/04/2001.
000090*  SECURITY.        CONFIDENTIAL - BANK PERSONNEL ONLY.
000100*****************************************************************
000110*  CHANGE LOG
000120*  ----------------------------------------------------------
000130*  DATE      BY     REF       DESCRIPTION
000140*  060401    SLH    DP-0725   ORIGINAL PROGRAM - SPLIT OUT OF
000150*  060401    SLH    DP-0725   TLR100 SO THE POSTING DRIVER DOES
000160*  060401    SLH    DP-0725   NOT CARRY THE REPORT FORMATTING.
000170*  071502    SLH    DP-0733   ADDED SPENDINGS REPORT AND THE
000180*  071502    SLH    DP-0733   PER-MERCHANT TOTALS BREAK.
000190*  091504    JFK    DP-0802   ACCOUNT REPORT NOW SUPPRESSES THE
000200*  091504    JFK    DP-0802   BLOCK WHEN NOTHING IS SELECTED AND
000210*  091504    JFK    DP-0802   THE BALANCE IS ZERO, PER DP-0802.
000220*  042298    TKO    Y2K-0046  TIMESTAMP FIELDS ARE RUN SEQUENCE   Y2K0046
000230*  042298    TKO    Y2K-0046  NUMBERS, NOT CALENDAR DATES -- NO   Y2K0046
000240*  042298    TKO    Y2K-0046  Y2K EXPOSURE ON THIS PROGRAM.       Y2K0046
000250*  082209    MWT    DP-0901   NO CHANGE FOR DP-0901 -- NOTED FOR
000260*  082209    MWT    DP-0901   THE RECORD, REVIEWED ONLY.
000265*  091711    JFK    DP-0918   RECORD DICTIONARY TLR.TIP01-TIP09
000266*  091711    JFK    DP-0918   RETIRED -- SEE TLR100 CHANGE LOG.
000267*  091711    JFK    DP-0918   TABLE LAYOUTS BELOW ARE NOW THE
000268*  091711    JFK    DP-0918   SOLE RECORD OF EACH LAYOUT.
000270*****************************************************************
000280*  CALLED BY TLR100 FOR EVERY REPORT-CLASS COMMAND (PRINTUSERS,
000290*  PRINTTRANSACTIONS, REPORT, SPENDINGSREPORT).  RECEIVES THE
000300*  COMMAND WORK AREA AND EVERY WORKING TABLE BY REFERENCE AND
000310*  BUILDS ITS OUTPUT INTO WS-RPT-LINE-TABLE -- TLR100 OWNS
000320*  OUTPUT-FILE AND DOES THE ACTUAL WRITE.  THIS PROGRAM NEVER
000330*  OPENS A FILE OF ITS OWN.
000340*****************************************************************
000350     IDENTIFICATION DIVISION.
000360     PROGRAM-ID.    TLR200.
000370     AUTHOR.        S.L.HASKINS.
000380     INSTALLATION.  FIRST MERIFIELD BANK - ELECTRONIC BANKING
000390                    SYSTEMS GROUP.
000400     DATE-WRITTEN.  06/04/2001.
000410     DATE-COMPILED. 06/04/2001.
000420     SECURITY.      CONFIDENTIAL - BANK PERSONNEL ONLY.
000430*
000440     ENVIRONMENT DIVISION.
000450     CONFIGURATION SECTION.
000460     SPECIAL-NAMES.
000470         C01 IS TOP-OF-FORM.
000480*
000490     DATA DIVISION.
000500     WORKING-STORAGE SECTION.
000510*
000520*    REPORT-BUILDER WORK FIELDS.
000530     01  WS-PGM-WORK-FIELDS.
000540         05  WS-SUB                      PIC 9(03) COMP.
000550         05  WS-MTOT-SUB                 PIC 9(03) COMP.
000560         05  WS-SEL-COUNT                PIC 9(05) COMP.
000570         05  WS-AMT-HOLD                 PIC S9(11)V9(04) COMP-3.
000580         05  WS-AMT-DISPLAY              PIC ----------9.99.
000590         05  WS-TOTAL-DISPLAY            PIC ----------9.99.
000600         05  WS-TS-DISPLAY               PIC 9(06).
000610         05  WS-ACCT-FOUND-SW            PIC X(01).
000620             88  WS-ACCT-WAS-FOUND           VALUE 'Y'.
000630         05  WS-CUST-FOUND-SW            PIC X(01).
000640             88  WS-CUST-WAS-FOUND           VALUE 'Y'.
000650         05  WS-MTOT-FOUND-SW            PIC X(01).
000660             88  WS-MTOT-WAS-FOUND           VALUE 'Y'.
000670*
000680*    CASE-FOLD WORK AREA -- EMAIL MATCHING IS CASE-INSENSITIVE;
000690*    IBANS ARE COMPARED EXACT.  INTRINSIC FUNCTIONS ARE NOT USED
000700*    IN THIS SHOP; FOLD VIA INSPECT/CONVERTING PER DP-0311.
000710     01  WS-CASE-FOLD-WORK.
000720         05  WS-FOLD-TEXT                PIC X(40).
000730         05  WS-HOLD-EMAIL               PIC X(40).
000740         05  WS-HOLD-EMAIL-FOLDED        PIC X(40).
000750*
000760*    PER-MERCHANT TOTALS TABLE -- THE SPENDINGS REPORT CONTROL
000770*    BREAK.  BUILT FRESH FOR EACH SPENDINGSREPORT COMMAND.
000780     01  WS-MERCHANT-TOTAL-TABLE.
000790         05  WS-MTOT-ENTRY OCCURS 300 TIMES INDEXED BY MTOT-IDX.
000800             10  WS-MTOT-MERCHANT        PIC X(30).
000810             10  WS-MTOT-AMOUNT          PIC S9(11)V9(04).
000820     01  WS-MTOT-COUNT                   PIC 9(04) COMP.
000830*
000840*    WHOLE/FRACTION COMP-3 BREAKOUT OF A REPORT AMOUNT, KEPT FOR
000850*    THE OLD MONTH-END AUDIT TAPE (SAME CONVENTION AS THE CASHBACK
000860*    AUDIT AREA IN TLR100).
000880     01  WS-AMOUNT-AUDIT-AREA.
000890         05  WS-AMOUNT-AUDIT-AMT         PIC S9(11)V9(04).
000900     01  WS-AMOUNT-AUDIT-R REDEFINES WS-AMOUNT-AUDIT-AREA.
000910         05  WS-AMOUNT-AUDIT-WHOLE       PIC S9(11) COMP-3.
000920         05  WS-AMOUNT-AUDIT-FRAC        PIC 9(04)  COMP-3.
000930         05  FILLER                      PIC X(06).
000940*
000950*    THE WORKING REPORT LINE, VIEWED AS COMMAND VERB / TIMESTAMP /
000960*    DETAIL COLUMNS SO THE BUILD PARAGRAPHS CAN MOVE INTO NAMED
000970*    FIELDS INSTEAD OF COUNTING POSITIONS BY HAND.
000990     01  WS-RPT-WORK-LINE-AREA.
001000         05  WS-RPT-WORK-LINE            PIC X(132).
001010     01  WS-RPT-WORK-LINE-R REDEFINES
001020             WS-RPT-WORK-LINE-AREA.
001030         05  WS-RPT-WL-VERB              PIC X(20).
001040         05  WS-RPT-WL-TIMESTAMP         PIC X(07).
001050         05  WS-RPT-WL-DETAIL            PIC X(105).
001060*
001070*    THE MERCHANT-TOTALS LINE, VIEWED AS A NAME COLUMN AND AN
001080*    AMOUNT COLUMN FOR THE CONTROL-BREAK FOOTER.
001100     01  WS-TOTALS-LINE-AREA.
001110         05  WS-TOTALS-LINE              PIC X(60).
001120     01  WS-TOTALS-LINE-R REDEFINES WS-TOTALS-LINE-AREA.
001130         05  WS-TOTALS-LN-MERCHANT       PIC X(30).
001140         05  WS-TOTALS-LN-AMOUNT         PIC X(30).
001150*
001160     LINKAGE SECTION.
001170*
001180*    COMMAND VERB AND RUN TIMESTAMP -- SAME STORAGE AS THE FIRST
001190*    TWO FIELDS BELOW, PASSED SEPARATELY FOR READABILITY AT THE
001200*    TLR100 CALL SITE.
001210     01  WS-CMD-NAME                     PIC X(20).
001220     01  WS-TIMESTAMP                    PIC 9(06) COMP.
001230*
001240*    COMMAND WORK AREA -- CURRENT COMMAND BEING PROCESSED.
001250     01  WS-COMMAND-WORK-AREA.
001260         05  WS-CMD-NAME                 PIC X(20).
001270         05  WS-CMD-EMAIL                PIC X(40).
001280         05  WS-CMD-ACCOUNT              PIC X(24).
001290         05  WS-CMD-RECEIVER             PIC X(24).
001300         05  WS-CMD-CARD-NUMBER          PIC X(16).
001310         05  WS-CMD-AMOUNT               PIC S9(09)V9(04).
001320         05  WS-CMD-CURRENCY             PIC X(03).
001330         05  WS-CMD-DESCRIPTION          PIC X(40).
001340         05  WS-CMD-ACCT-TYPE            PIC X(08).
001350         05  WS-CMD-INTEREST-RATE        PIC 9(01)V9(04).
001360         05  WS-CMD-ALIAS                PIC X(20).
001370         05  WS-CMD-NEW-PLAN             PIC X(08).
001380         05  WS-CMD-START-TS             PIC 9(06).
001390         05  WS-CMD-END-TS               PIC 9(06).
001400         05  WS-CMD-ACCT-COUNT           PIC 9(02).
001410         05  WS-CMD-ACCT-LIST OCCURS 10 TIMES
001420                                          PIC X(24).
001430         05  WS-CMD-SPLIT-TYPE           PIC X(08).
001440*
001450*    CUSTOMER TABLE.
001460     01  WS-CUSTOMER-TABLE.
001470         05  WS-CUST-ENTRY OCCURS 300 TIMES INDEXED BY CUS-IDX.
001480             10  WS-CUST-FIRST-NAME      PIC X(20).
001490             10  WS-CUST-LAST-NAME       PIC X(20).
001500             10  WS-CUST-EMAIL           PIC X(40).
001510             10  WS-CUST-BIRTH-DATE      PIC 9(08).
001520             10  WS-CUST-PLAN            PIC X(08).
001530     01  WS-CUST-COUNT                   PIC 9(04) COMP.
001540*
001550*    ACCOUNT TABLE.
001560     01  WS-ACCOUNT-TABLE.
001570         05  WS-ACCT-ENTRY OCCURS 900 TIMES INDEXED BY ACT-IDX.
001580             10  WS-ACCT-IBAN            PIC X(24).
001590             10  WS-ACCT-EMAIL           PIC X(40).
001600             10  WS-ACCT-CURRENCY        PIC X(03).
001610             10  WS-ACCT-TYPE            PIC X(08).
001620             10  WS-ACCT-BALANCE         PIC S9(11)V9(04).
001630             10  WS-ACCT-MIN-BALANCE     PIC S9(09)V9(04).
001640             10  WS-ACCT-INTEREST-RATE   PIC 9(01)V9(04).
001650             10  WS-ACCT-ALIAS           PIC X(20).
001660             10  WS-ACCT-STATUS-SW       PIC X(01).
001670                 88  WS-ACCT-IN-USE          VALUE 'A'.
001680                 88  WS-ACCT-REMOVED         VALUE 'D'.
001690     01  WS-ACCT-COUNT                   PIC 9(04) COMP.
001700*
001710*    CARD TABLE.
001720     01  WS-CARD-TABLE.
001730         05  WS-CARD-ENTRY OCCURS 900 TIMES INDEXED BY CRD-IDX.
001740             10  WS-CARD-NUMBER          PIC X(16).
001750             10  WS-CARD-IBAN            PIC X(24).
001760             10  WS-CARD-TYPE            PIC X(08).
001770             10  WS-CARD-STATUS          PIC X(08).
001780             10  WS-CARD-STATUS-SW       PIC X(01).
001790                 88  WS-CARD-IN-USE          VALUE 'A'.
001800                 88  WS-CARD-REMOVED         VALUE 'D'.
001810     01  WS-CARD-COUNT                   PIC 9(04) COMP.
001820*
001830*    TRANSACTION LOG.
001840     01  WS-TXNLOG-TABLE.
001850         05  WS-TXL-ENTRY OCCURS 4000 TIMES INDEXED BY TXL-IDX.
001860             10  WS-TXL-EMAIL            PIC X(40).
001870             10  WS-TXL-TIMESTAMP        PIC 9(06).
001880             10  WS-TXL-TAG              PIC X(16).
001890             10  WS-TXL-DESCRIPTION      PIC X(72).
001900             10  WS-TXL-AMOUNT           PIC S9(11)V9(04).
001910             10  WS-TXL-CURRENCY         PIC X(03).
001920             10  WS-TXL-ACC-IBAN         PIC X(24).
001930             10  WS-TXL-AUX-1            PIC X(24).
001940             10  WS-TXL-AUX-2            PIC X(10).
001950     01  WS-TXL-COUNT                    PIC 9(05) COMP.
001960*
001970*    COMMERCIANT LEDGER.
001980     01  WS-MERCHANT-LEDGER.
001990         05  WS-MPY-ENTRY OCCURS 4000 TIMES INDEXED BY MPY-IDX.
002000             10  WS-MPY-ACC-IBAN         PIC X(24).
002010             10  WS-MPY-MERCHANT         PIC X(30).
002020             10  WS-MPY-AMOUNT           PIC S9(11)V9(04).
002030             10  WS-MPY-TIMESTAMP        PIC 9(06).
002040             10  WS-MPY-DESCRIPTION      PIC X(40).
002050     01  WS-MPY-COUNT                    PIC 9(05) COMP.
002060*
002070*    REPORT-LINE HAND-OFF AREA -- FILLED HERE, WRITTEN BY TLR100.
002080     01  WS-RPT-LINE-TABLE.
002090         05  WS-RPT-LINE OCCURS 200 TIMES PIC X(132).
002100     01  WS-RPT-LINE-COUNT               PIC 9(03) COMP.
002110*
002120     PROCEDURE DIVISION USING WS-CMD-NAME
002130                               WS-TIMESTAMP
002140                               WS-COMMAND-WORK-AREA
002150                               WS-CUSTOMER-TABLE  WS-CUST-COUNT
002160                               WS-ACCOUNT-TABLE   WS-ACCT-COUNT
002170                               WS-CARD-TABLE      WS-CARD-COUNT
002180                               WS-TXNLOG-TABLE    WS-TXL-COUNT
002190                               WS-MERCHANT-LEDGER WS-MPY-COUNT
002200                               WS-RPT-LINE-TABLE
002210                               WS-RPT-LINE-COUNT.
002220*
002230     0000-MAIN-CONTROL.
002240         PERFORM 0100-REPORT-DISPATCH.
002250         GOBACK.
002260*
002270     0100-REPORT-DISPATCH.
002280         EVALUATE WS-CMD-NAME
002290             WHEN 'printUsers'
002300                 PERFORM 0200-PRINT-USERS
002310             WHEN 'printTransactions'
002320                 PERFORM 0300-PRINT-TRANSACTIONS
002330             WHEN 'report'
002340                 PERFORM 0400-ACCOUNT-REPORT
002350             WHEN 'spendingsReport'
002360                 PERFORM 0500-SPENDINGS-REPORT
002370                     THRU 0500-SPENDINGS-REPORT-EXIT
002380             WHEN OTHER
002390                 CONTINUE
002400         END-EVALUATE.
002410*
002420*    PRINTUSERS BLOCK -- SNAPSHOT OF EVERY CUSTOMER, IN INPUT
002430*    ORDER, WITH EACH ACTIVE ACCOUNT AND EACH OF ITS ACTIVE
002440*    CARDS.
002450     0200-PRINT-USERS.
002460         PERFORM 0210-PRINT-ONE-CUSTOMER
002470             VARYING CUS-IDX FROM 1 BY 1
002480             UNTIL CUS-IDX > WS-CUST-COUNT.
002490*
002500     0210-PRINT-ONE-CUSTOMER.
002510         MOVE SPACES TO WS-RPT-WORK-LINE.
002520         STRING WS-CMD-NAME      DELIMITED BY SPACE
002530                ' '              DELIMITED BY SIZE
002540                WS-TIMESTAMP     DELIMITED BY SIZE
002550                ' '              DELIMITED BY SIZE
002560                WS-CUST-FIRST-NAME (CUS-IDX) DELIMITED BY SIZE
002570                ' '              DELIMITED BY SIZE
002580                WS-CUST-LAST-NAME (CUS-IDX)  DELIMITED BY SIZE
002590                ' '              DELIMITED BY SIZE
002600                WS-CUST-EMAIL (CUS-IDX)      DELIMITED BY SIZE
002610                INTO WS-RPT-WORK-LINE
002620         END-STRING.
002630         PERFORM 0900-WRITE-OUTPUT-LINE.
002640         PERFORM 0220-PRINT-ONE-ACCOUNT
002650             VARYING ACT-IDX FROM 1 BY 1
002660             UNTIL ACT-IDX > WS-ACCT-COUNT.
002670*
002680     0220-PRINT-ONE-ACCOUNT.
002690         IF WS-ACCT-EMAIL (ACT-IDX) NOT = WS-CUST-EMAIL (CUS-IDX)
002700             OR NOT WS-ACCT-IN-USE (ACT-IDX)
002710             GO TO 0220-PRINT-ONE-ACCOUNT-EXIT.
002720         MOVE WS-ACCT-BALANCE (ACT-IDX) TO WS-AMT-DISPLAY.
002730         MOVE SPACES TO WS-RPT-WORK-LINE.
002740         STRING WS-ACCT-IBAN (ACT-IDX)    DELIMITED BY SPACE
002750                ' '                       DELIMITED BY SIZE
002760                WS-AMT-DISPLAY             DELIMITED BY SIZE
002770                ' '                       DELIMITED BY SIZE
002780                WS-ACCT-CURRENCY (ACT-IDX) DELIMITED BY SIZE
002790                ' '                       DELIMITED BY SIZE
002800                WS-ACCT-TYPE (ACT-IDX)    DELIMITED BY SPACE
002810                INTO WS-RPT-WORK-LINE
002820         END-STRING.
002830         PERFORM 0900-WRITE-OUTPUT-LINE.
002840         PERFORM 0230-PRINT-ONE-CARD
002850             VARYING CRD-IDX FROM 1 BY 1
002860             UNTIL CRD-IDX > WS-CARD-COUNT.
002870     0220-PRINT-ONE-ACCOUNT-EXIT.
002880         EXIT.
002890*
002900     0230-PRINT-ONE-CARD.
002910         IF WS-CARD-IBAN (CRD-IDX) NOT = WS-ACCT-IBAN (ACT-IDX)
002920             OR NOT WS-CARD-IN-USE (CRD-IDX)
002930             GO TO 0230-PRINT-ONE-CARD-EXIT.
002940         MOVE SPACES TO WS-RPT-WORK-LINE.
002950         STRING WS-CARD-NUMBER (CRD-IDX) DELIMITED BY SPACE
002960                ' '                      DELIMITED BY SIZE
002970                WS-CARD-STATUS (CRD-IDX) DELIMITED BY SPACE
002980                INTO WS-RPT-WORK-LINE
002990         END-STRING.
003000         PERFORM 0900-WRITE-OUTPUT-LINE.
003010     0230-PRINT-ONE-CARD-EXIT.
003020         EXIT.
003030*
003040*    PRINTTRANSACTIONS BLOCK -- FULL LOG FOR ONE CUSTOMER, IN
003050*    APPEND ORDER.  NOTHING IS EMITTED WHEN THE CUSTOMER IS NOT
003060*    FOUND OR THE LOG IS EMPTY.
003070     0300-PRINT-TRANSACTIONS.
003080         MOVE WS-CMD-EMAIL TO WS-HOLD-EMAIL.
003090         PERFORM 0600-FIND-CUSTOMER-BY-EMAIL.
003100         IF NOT WS-CUST-WAS-FOUND
003110             GO TO 0300-PRINT-TRANSACTIONS-EXIT.
003120         PERFORM 0310-PRINT-ONE-LOG-ENTRY
003130             VARYING TXL-IDX FROM 1 BY 1
003140             UNTIL TXL-IDX > WS-TXL-COUNT.
003150     0300-PRINT-TRANSACTIONS-EXIT.
003160         EXIT.
003170*
003180     0310-PRINT-ONE-LOG-ENTRY.
003190         MOVE WS-TXL-EMAIL (TXL-IDX) TO WS-FOLD-TEXT.
003200         PERFORM 0650-FOLD-TO-UPPER.
003210         IF WS-FOLD-TEXT NOT = WS-HOLD-EMAIL-FOLDED
003220             GO TO 0310-PRINT-ONE-LOG-ENTRY-EXIT.
003230         MOVE WS-TXL-AMOUNT (TXL-IDX) TO WS-AMT-DISPLAY.
003240         MOVE SPACES TO WS-RPT-WORK-LINE.
003250         STRING WS-TXL-TIMESTAMP (TXL-IDX) DELIMITED BY SIZE
003260                ' '                        DELIMITED BY SIZE
003270                WS-TXL-DESCRIPTION (TXL-IDX) DELIMITED BY SPACE
003280                ' '                        DELIMITED BY SIZE
003290                WS-AMT-DISPLAY              DELIMITED BY SIZE
003300                ' '                        DELIMITED BY SIZE
003310                WS-TXL-CURRENCY (TXL-IDX)  DELIMITED BY SIZE
003320                ' '                        DELIMITED BY SIZE
003330                WS-TXL-ACC-IBAN (TXL-IDX)  DELIMITED BY SPACE
003340                ' '                        DELIMITED BY SIZE
003350                WS-TXL-AUX-1 (TXL-IDX)     DELIMITED BY SPACE
003360                ' '                        DELIMITED BY SIZE
003370                WS-TXL-AUX-2 (TXL-IDX)     DELIMITED BY SPACE
003380                INTO WS-RPT-WORK-LINE
003390         END-STRING.
003400         PERFORM 0900-WRITE-OUTPUT-LINE.
003410     0310-PRINT-ONE-LOG-ENTRY-EXIT.
003420         EXIT.
003430*
003440*    REPORT BLOCK -- ONE ACCOUNT'S LOG ENTRIES IN A TIMESTAMP
003450*    RANGE.  SUPPRESSED WHEN NOTHING IS SELECTED AND THE
003460*    BALANCE IS ZERO.
003470     0400-ACCOUNT-REPORT.
003480         MOVE WS-CMD-ACCOUNT TO WS-HOLD-EMAIL.
003490         PERFORM 0700-FIND-ACCOUNT-BY-IBAN.
003500         IF NOT WS-ACCT-WAS-FOUND
003510             PERFORM 0950-WRITE-ERROR-BLOCK
003520             GO TO 0400-ACCOUNT-REPORT-EXIT.
003530         MOVE ZERO TO WS-SEL-COUNT.
003540         PERFORM 0410-COUNT-LOG-ENTRY
003550             VARYING TXL-IDX FROM 1 BY 1
003560             UNTIL TXL-IDX > WS-TXL-COUNT.
003570         IF WS-SEL-COUNT = ZERO AND
003580            WS-ACCT-BALANCE (ACT-IDX) = ZERO
003590             GO TO 0400-ACCOUNT-REPORT-EXIT.
003600         MOVE WS-ACCT-BALANCE (ACT-IDX) TO WS-AMT-DISPLAY.
003610         MOVE SPACES TO WS-RPT-WORK-LINE.
003620         STRING WS-CMD-NAME               DELIMITED BY SPACE
003630                ' '                       DELIMITED BY SIZE
003640                WS-TIMESTAMP              DELIMITED BY SIZE
003650                ' '                       DELIMITED BY SIZE
003660                WS-ACCT-IBAN (ACT-IDX)    DELIMITED BY SPACE
003670                ' '                       DELIMITED BY SIZE
003680                WS-AMT-DISPLAY            DELIMITED BY SIZE
003690                ' '                       DELIMITED BY SIZE
003700                WS-ACCT-CURRENCY (ACT-IDX) DELIMITED BY SIZE
003710                INTO WS-RPT-WORK-LINE
003720         END-STRING.
003730         PERFORM 0900-WRITE-OUTPUT-LINE.
003740         PERFORM 0420-PRINT-LOG-IF-SELECTED
003750             VARYING TXL-IDX FROM 1 BY 1
003760             UNTIL TXL-IDX > WS-TXL-COUNT.
003770     0400-ACCOUNT-REPORT-EXIT.
003780         EXIT.
003790*
003800     0410-COUNT-LOG-ENTRY.
003810         IF WS-TXL-ACC-IBAN (TXL-IDX) = WS-ACCT-IBAN (ACT-IDX) AND
003820            WS-TXL-TIMESTAMP (TXL-IDX) NOT < WS-CMD-START-TS AND
003830            WS-TXL-TIMESTAMP (TXL-IDX) NOT > WS-CMD-END-TS
003840             ADD 1 TO WS-SEL-COUNT.
003850*
003860     0420-PRINT-LOG-IF-SELECTED.
003870         IF WS-TXL-ACC-IBAN (TXL-IDX) NOT =
003880                WS-ACCT-IBAN (ACT-IDX) OR
003890            WS-TXL-TIMESTAMP (TXL-IDX) < WS-CMD-START-TS OR
003900            WS-TXL-TIMESTAMP (TXL-IDX) > WS-CMD-END-TS
003910             GO TO 0420-PRINT-LOG-IF-SELECTED-EXIT.
003920         MOVE WS-TXL-AMOUNT (TXL-IDX) TO WS-AMT-DISPLAY.
003930         MOVE SPACES TO WS-RPT-WORK-LINE.
003940         STRING WS-TXL-TIMESTAMP (TXL-IDX) DELIMITED BY SIZE
003950                ' '                        DELIMITED BY SIZE
003960                WS-TXL-DESCRIPTION (TXL-IDX) DELIMITED BY SPACE
003970                ' '                        DELIMITED BY SIZE
003980                WS-AMT-DISPLAY              DELIMITED BY SIZE
003990                ' '                        DELIMITED BY SIZE
004000                WS-TXL-CURRENCY (TXL-IDX)  DELIMITED BY SIZE
004010                INTO WS-RPT-WORK-LINE
004020         END-STRING.
004030         PERFORM 0900-WRITE-OUTPUT-LINE.
004040     0420-PRINT-LOG-IF-SELECTED-EXIT.
004050         EXIT.
004060*
004070*    SPENDINGSREPORT BLOCK -- ONE ACCOUNT'S CARD PAYMENTS IN A
004080*    TIMESTAMP RANGE, PLUS THE PER-MERCHANT TOTALS CONTROL
004090*    BREAK.
004100     0500-SPENDINGS-REPORT.
004110         MOVE WS-CMD-ACCOUNT TO WS-HOLD-EMAIL.
004120         PERFORM 0700-FIND-ACCOUNT-BY-IBAN.
004130         IF NOT WS-ACCT-WAS-FOUND
004140             PERFORM 0950-WRITE-ERROR-BLOCK
004150             GO TO 0500-SPENDINGS-REPORT-EXIT.
004160         MOVE ZERO TO WS-MTOT-COUNT.
004170         MOVE WS-ACCT-BALANCE (ACT-IDX) TO WS-AMT-DISPLAY.
004180         MOVE SPACES TO WS-RPT-WORK-LINE.
004190         STRING WS-CMD-NAME               DELIMITED BY SPACE
004200                ' '                       DELIMITED BY SIZE
004210                WS-TIMESTAMP              DELIMITED BY SIZE
004220                ' '                       DELIMITED BY SIZE
004230                WS-ACCT-IBAN (ACT-IDX)    DELIMITED BY SPACE
004240                ' '                       DELIMITED BY SIZE
004250                WS-AMT-DISPLAY            DELIMITED BY SIZE
004260                ' '                       DELIMITED BY SIZE
004270                WS-ACCT-CURRENCY (ACT-IDX) DELIMITED BY SIZE
004280                INTO WS-RPT-WORK-LINE
004290         END-STRING.
004300         PERFORM 0900-WRITE-OUTPUT-LINE.
004310         PERFORM 0510-PRINT-PAYMENT-IF-SELECTED
004320             VARYING MPY-IDX FROM 1 BY 1
004330             UNTIL MPY-IDX > WS-MPY-COUNT.
004340         PERFORM 0580-PRINT-MERCHANT-TOTAL
004350             VARYING WS-MTOT-SUB FROM 1 BY 1
004360             UNTIL WS-MTOT-SUB > WS-MTOT-COUNT.
004370     0500-SPENDINGS-REPORT-EXIT.
004380         EXIT.
004390*
004400     0510-PRINT-PAYMENT-IF-SELECTED.
004410         IF WS-MPY-ACC-IBAN (MPY-IDX) NOT =
004420                WS-ACCT-IBAN (ACT-IDX) OR
004430            WS-MPY-TIMESTAMP (MPY-IDX) < WS-CMD-START-TS OR
004440            WS-MPY-TIMESTAMP (MPY-IDX) > WS-CMD-END-TS
004450             GO TO 0510-PRINT-PAYMENT-IF-SELECTED-EXIT.
004460         MOVE WS-MPY-AMOUNT (MPY-IDX) TO WS-AMT-DISPLAY.
004470         MOVE SPACES TO WS-RPT-WORK-LINE.
004480         STRING WS-MPY-TIMESTAMP (MPY-IDX) DELIMITED BY SIZE
004490                ' '                        DELIMITED BY SIZE
004500                'Card payment'             DELIMITED BY SIZE
004510                ' '                        DELIMITED BY SIZE
004520                WS-AMT-DISPLAY             DELIMITED BY SIZE
004530                ' '                        DELIMITED BY SIZE
004540                WS-MPY-MERCHANT (MPY-IDX)  DELIMITED BY SPACE
004550                INTO WS-RPT-WORK-LINE
004560         END-STRING.
004570         PERFORM 0900-WRITE-OUTPUT-LINE.
004580         PERFORM 0550-ACCUMULATE-MERCHANT-TOTAL.
004590     0510-PRINT-PAYMENT-IF-SELECTED-EXIT.
004600         EXIT.
004610*
004620*    ON ENTRY: MPY-IDX POINTS AT THE PAYMENT JUST SELECTED.
004630     0550-ACCUMULATE-MERCHANT-TOTAL.
004640         MOVE 'N' TO WS-MTOT-FOUND-SW.
004650         PERFORM 0560-SEARCH-MERCHANT-TOTAL
004660             VARYING MTOT-IDX FROM 1 BY 1
004670             UNTIL MTOT-IDX > WS-MTOT-COUNT
004680             OR WS-MTOT-WAS-FOUND.
004690         IF NOT WS-MTOT-WAS-FOUND
004700             ADD 1 TO WS-MTOT-COUNT
004710             SET MTOT-IDX TO WS-MTOT-COUNT
004720             MOVE WS-MPY-MERCHANT (MPY-IDX)
004730                 TO WS-MTOT-MERCHANT (MTOT-IDX)
004740             MOVE ZERO TO WS-MTOT-AMOUNT (MTOT-IDX)
004750         END-IF.
004760         ADD WS-MPY-AMOUNT (MPY-IDX)
004770             TO WS-MTOT-AMOUNT (MTOT-IDX).
004780*
004790     0560-SEARCH-MERCHANT-TOTAL.
004800         IF WS-MTOT-MERCHANT (MTOT-IDX) =
004810                WS-MPY-MERCHANT (MPY-IDX)
004820             MOVE 'Y' TO WS-MTOT-FOUND-SW.
004830*
004840*    ON ENTRY: WS-MTOT-SUB POINTS AT THE TOTALS ROW TO PRINT.
004850     0580-PRINT-MERCHANT-TOTAL.
004860         MOVE WS-MTOT-AMOUNT (WS-MTOT-SUB) TO WS-TOTAL-DISPLAY.
004870         MOVE SPACES TO WS-RPT-WORK-LINE.
004880         STRING WS-MTOT-MERCHANT (WS-MTOT-SUB) DELIMITED BY SPACE
004890                ' '                            DELIMITED BY SIZE
004900                WS-TOTAL-DISPLAY               DELIMITED BY SIZE
004910                INTO WS-RPT-WORK-LINE
004920         END-STRING.
004930         PERFORM 0900-WRITE-OUTPUT-LINE.
004940*
004950*    SHARED HELPER PARAGRAPHS -- TABLE SEARCHES AND OUTPUT
004960*    WRITERS.
004970*
004980*    FIND CUSTOMER BY EMAIL, CASE-INSENSITIVE.  ON ENTRY:
004990*    WS-HOLD-EMAIL.  ON EXIT: WS-CUST-FOUND-SW, CUS-IDX.
005000     0600-FIND-CUSTOMER-BY-EMAIL.
005010         MOVE WS-HOLD-EMAIL TO WS-FOLD-TEXT.
005020         PERFORM 0650-FOLD-TO-UPPER.
005030         MOVE WS-FOLD-TEXT TO WS-HOLD-EMAIL-FOLDED.
005040         MOVE 'N' TO WS-CUST-FOUND-SW.
005050         PERFORM 0605-SEARCH-CUSTOMER-BY-EMAIL
005060             VARYING CUS-IDX FROM 1 BY 1
005070             UNTIL CUS-IDX > WS-CUST-COUNT
005080             OR WS-CUST-WAS-FOUND.
005090*
005100     0605-SEARCH-CUSTOMER-BY-EMAIL.
005110         MOVE WS-CUST-EMAIL (CUS-IDX) TO WS-FOLD-TEXT.
005120         PERFORM 0650-FOLD-TO-UPPER.
005130         IF WS-FOLD-TEXT = WS-HOLD-EMAIL-FOLDED
005140             MOVE 'Y' TO WS-CUST-FOUND-SW.
005150*
005160     0650-FOLD-TO-UPPER.
005170         INSPECT WS-FOLD-TEXT CONVERTING
005180             'abcdefghijklmnopqrstuvwxyz' TO
005190             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
005200*
005210*    FIND ACCOUNT BY EXACT IBAN.  ON ENTRY: WS-HOLD-EMAIL
005220*    (REUSED AS THE IBAN HOLDING AREA).  ON EXIT:
005230*    WS-ACCT-FOUND-SW, ACT-IDX.
005240     0700-FIND-ACCOUNT-BY-IBAN.
005250         MOVE 'N' TO WS-ACCT-FOUND-SW.
005260         PERFORM 0705-SEARCH-ACCOUNT-BY-IBAN
005270             VARYING ACT-IDX FROM 1 BY 1
005280             UNTIL ACT-IDX > WS-ACCT-COUNT
005290             OR WS-ACCT-WAS-FOUND.
005300*
005310     0705-SEARCH-ACCOUNT-BY-IBAN.
005320         IF WS-ACCT-IBAN (ACT-IDX) = WS-HOLD-EMAIL AND
005330            WS-ACCT-IN-USE (ACT-IDX)
005340             MOVE 'Y' TO WS-ACCT-FOUND-SW.
005350*
005360*    APPEND THE CURRENT WORK LINE TO THE HAND-OFF TABLE.
005370     0900-WRITE-OUTPUT-LINE.
005380         ADD 1 TO WS-RPT-LINE-COUNT.
005390         SET WS-SUB TO WS-RPT-LINE-COUNT.
005400         MOVE WS-RPT-WORK-LINE TO WS-RPT-LINE (WS-SUB).
005410*
005420*    WRITE A FIXED "ACCOUNT NOT FOUND" ERROR BLOCK.  ON ENTRY:
005430*    WS-CMD-NAME, WS-TIMESTAMP.
005440     0950-WRITE-ERROR-BLOCK.
005450         MOVE SPACES TO WS-RPT-WORK-LINE.
005460         STRING WS-CMD-NAME       DELIMITED BY SPACE
005470                ' '               DELIMITED BY SIZE
005480                WS-TIMESTAMP      DELIMITED BY SIZE
005490                ' '               DELIMITED BY SIZE
005500                'Account not found' DELIMITED BY SIZE
005510                INTO WS-RPT-WORK-LINE
005520         END-STRING.
005530         PERFORM 0900-WRITE-OUTPUT-LINE.
