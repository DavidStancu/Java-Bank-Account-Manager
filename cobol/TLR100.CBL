000010*****************************************************************
000020*  TLR100 -- DAILY TRANSACTION PROCESSOR - MAIN DRIVER           *
000030*****************************************************************
000040*  AUTHOR.          S.L.HASKINS.
000050*  INSTALLATION.    FIRST MERIFIELD BANK - ELECTRONIC BANKING
000060*                   SYSTEMS GROUP.
000070*  DATE-WRITTEN.    05/20/2001.
000080*  DATE-COMPILED.   05/20/2001.
000090*  SECURITY.        CONFIDENTIAL - BANK PERSONNEL ONLY.
000100*****************************************************************
000110*  CHANGE LOG
000120*  ----------------------------------------------------------
000130*  DATE      BY     REF       DESCRIPTION
000140*  052001    SLH    DP-0724   ORIGINAL PROGRAM - REWRITE OF THE
000150*  052001    SLH    DP-0724   OLD MANUAL TELLER POSTING SHEETS
000160*  052001    SLH    DP-0724   INTO A SINGLE BATCH POSTING RUN.
000170*  061101    SLH    DP-0730   ADDED SPLIT PAYMENT AND ACCEPT-
000180*  061101    SLH    DP-0730   SPLIT-PAYMENT COMMAND PROCESSORS.
000190*  072303    SLH    DP-0781   ADDED CASHBACK REWARDS ENGINE AND
000200*  072303    SLH    DP-0781   TIED IT INTO PAY-ONLINE.
000210*  091504    JFK    DP-0802   ADDED AUTOMATIC GOLD PLAN UPGRADE
000220*  091504    JFK    DP-0802   CHECK AFTER EACH ONLINE PAYMENT.
000230*  031106    JFK    DP-0844   ADDED CASH WITHDRAWAL PROCESSOR
000240*  031106    JFK    DP-0844   FOR THE NEW ATM NETWORK FEED.
000250*  082209    MWT    DP-0901   ADDED WITHDRAW-SAVINGS MINIMUM AGE
000260*  082209    MWT    DP-0901   EDIT PER COMPLIANCE REQUEST 09-114.
000261*  031510    MWT    DP-0902   SPLIT PAYMENT ACCOUNT LIST WAS BEING
000262*  031510    MWT    DP-0902   GROUP-MOVED INTO OCCURRENCE 1 ONLY --
000263*  031510    MWT    DP-0902   ADDED 0515-MOVE-ONE-ACCT-ENTRY TO
000264*  031510    MWT    DP-0902   CARRY EVERY OCCURRENCE.  ALSO FIXED
000265*  031510    MWT    DP-0902   THE ACCEPTSPLITPAYMENT DISPATCH,
000266*  031510    MWT    DP-0902   WHICH NAMED A PARAGRAPH THAT DOES
000267*  031510    MWT    DP-0902   NOT EXIST IN THIS PROGRAM.
000268*  072611    JFK    DP-0915   CARD STATUS CHECK ONLY EVER SET
000269*  072611    JFK    DP-0915   FROZEN -- ADDED THE WARNING HALF OF
000270*  072611    JFK    DP-0915   THE RULE FOR BOTH ACCOUNT TYPES.
000271*  091711    JFK    DP-0918   RECORD DICTIONARY TLR.TIP01-TIP09
000272*  091711    JFK    DP-0918   RETIRED -- NOTHING EVER COPYBOOKED
000273*  091711    JFK    DP-0918   THEM IN.  FILE/WORKING-STORAGE
000274*  091711    JFK    DP-0918   LAYOUTS BELOW ARE NOW THE SOLE
000275*  091711    JFK    DP-0918   RECORD OF EACH LAYOUT.
000276*  102311    JFK    DP-0921   FAILED-SPLIT LOG ENTRY WAS REUSING
000277*  102311    JFK    DP-0921   THE SPLIT-PAY DESCRIPTION TEXT --
000278*  102311    JFK    DP-0921   CORRECTED TO ITS OWN FIXED WORDING.
000279*  102311    JFK    DP-0921   ALSO RE-MARGINED THIS PROGRAM TO
000280*  102311    JFK    DP-0921   TLR200'S AREA B COLUMN, SO BOTH
000281*  102311    JFK    DP-0921   PROGRAMS NOW SHARE ONE HOUSE MARGIN.
000282*****************************************************************
000283*  THIS PROGRAM READS THE DAY'S CUSTOMER, RATE, AND MERCHANT
000284*  MASTERS INTO WORKING STORAGE TABLES, THEN READS THE COMMAND
000285*  STREAM ONE RECORD AT A TIME IN STRICT INPUT ORDER, POSTING
000286*  EACH COMMAND AGAINST THE IN-MEMORY TABLES AND APPENDING TO
000287*  THE PER-CUSTOMER TRANSACTION LOG.  REPORT-CLASS COMMANDS ARE
000288*  HANDED TO TLR200 FOR FORMATTING AGAINST THE SAME TABLES.  NO
000289*  MASTER FILE IS REWRITTEN -- ALL STATE LIVES FOR ONE RUN ONLY.
000350*****************************************************************
000360     IDENTIFICATION DIVISION.
000370     PROGRAM-ID.    TLR100.
000380     AUTHOR.        S.L.HASKINS.
000390     INSTALLATION.  FIRST MERIFIELD BANK - ELECTRONIC BANKING
000400                    SYSTEMS GROUP.
000410     DATE-WRITTEN.  05/20/2001.
000420     DATE-COMPILED. 05/20/2001.
000430     SECURITY.      CONFIDENTIAL - BANK PERSONNEL ONLY.
000440*
000450     ENVIRONMENT DIVISION.
000460     CONFIGURATION SECTION.
000470     SPECIAL-NAMES.
000480         C01 IS TOP-OF-FORM.
000490*
000500     INPUT-OUTPUT SECTION.
000510     FILE-CONTROL.
000520         SELECT USERS-FILE     ASSIGN TO USERIN
000530             ORGANIZATION IS LINE SEQUENTIAL
000540             FILE STATUS IS WS-USERIN-STATUS.
000550         SELECT RATES-FILE     ASSIGN TO RATEIN
000560             ORGANIZATION IS LINE SEQUENTIAL
000570             FILE STATUS IS WS-RATEIN-STATUS.
000580         SELECT MERCHANTS-FILE ASSIGN TO MERCIN
000590             ORGANIZATION IS LINE SEQUENTIAL
000600             FILE STATUS IS WS-MERCIN-STATUS.
000610         SELECT COMMANDS-FILE  ASSIGN TO CMDIN
000620             ORGANIZATION IS LINE SEQUENTIAL
000630             FILE STATUS IS WS-CMDIN-STATUS.
000640         SELECT OUTPUT-FILE    ASSIGN TO RPTOUT
000650             ORGANIZATION IS LINE SEQUENTIAL
000660             FILE STATUS IS WS-RPTOUT-STATUS.
000670*
000680     DATA DIVISION.
000690     FILE SECTION.
000700*
000710*    CUSTOMER MASTER INPUT.
000720     FD  USERS-FILE
000730         LABEL RECORDS ARE STANDARD
000740         RECORD CONTAINS 112 CHARACTERS.
000750     01  USER-INPUT-RECORD.
000760         05  UIR-FIRST-NAME          PIC X(20).
000770         05  UIR-LAST-NAME           PIC X(20).
000780         05  UIR-EMAIL               PIC X(40).
000790         05  UIR-BIRTH-DATE          PIC 9(08).
000800         05  UIR-OCCUPATION          PIC X(12).
000810         05  FILLER                  PIC X(12).
000820*
000830*    EXCHANGE RATE MASTER INPUT.
000840*
000850     FD  RATES-FILE
000860         LABEL RECORDS ARE STANDARD
000870         RECORD CONTAINS 24 CHARACTERS.
000880     01  RATE-INPUT-RECORD.
000890         05  RIR-FROM-CCY            PIC X(03).
000900         05  RIR-TO-CCY              PIC X(03).
000910         05  RIR-RATE                PIC 9(05)V9(06).
000920         05  FILLER                  PIC X(07).
000930*
000940*    COMMERCIANT MASTER INPUT.
000950     FD  MERCHANTS-FILE
000960         LABEL RECORDS ARE STANDARD
000970         RECORD CONTAINS 94 CHARACTERS.
000980     01  MERCHANT-INPUT-RECORD.
000990         05  MIR-ID                  PIC 9(04).
001000         05  MIR-NAME                PIC X(30).
001010         05  MIR-ACCOUNT             PIC X(24).
001020         05  MIR-TYPE                PIC X(10).
001030         05  MIR-CB-STRATEGY         PIC X(20).
001040         05  FILLER                  PIC X(06).
001050*
001060*    DAILY COMMAND STREAM.
001070     FD  COMMANDS-FILE
001080         LABEL RECORDS ARE STANDARD
001090         RECORD CONTAINS 492 CHARACTERS.
001100     01  COMMAND-INPUT-RECORD.
001110         05  CIR-NAME                PIC X(20).
001120         05  CIR-EMAIL               PIC X(40).
001130         05  CIR-ACCOUNT             PIC X(24).
001140         05  CIR-RECEIVER            PIC X(24).
001150         05  CIR-CARD-NUMBER         PIC X(16).
001160         05  CIR-AMOUNT              PIC S9(09)V9(04)
001170                                     SIGN TRAILING SEPARATE.
001180         05  CIR-CURRENCY            PIC X(03).
001190         05  CIR-DESCRIPTION         PIC X(40).
001200         05  CIR-ACCT-TYPE           PIC X(08).
001210         05  CIR-INTEREST-RATE       PIC 9(01)V9(04).
001220         05  CIR-ALIAS               PIC X(20).
001230         05  CIR-NEW-PLAN            PIC X(08).
001240         05  CIR-START-TS            PIC 9(06).
001250         05  CIR-END-TS              PIC 9(06).
001260         05  CIR-ACCT-COUNT          PIC 9(02).
001270         05  CIR-ACCT-LIST OCCURS 10 TIMES
001280                                     PIC X(24).
001290         05  CIR-SPLIT-TYPE          PIC X(08).
001295         05  FILLER                  PIC X(08).
001300*
001310*    REPORT / ERROR OUTPUT -- FREE-FORM LINE, SEE "REPORTS" NOTE.
001320     FD  OUTPUT-FILE
001330         LABEL RECORDS ARE STANDARD
001340         RECORD CONTAINS 132 CHARACTERS.
001350     01  OUTPUT-LINE-RECORD          PIC X(132).
001360*
001370     WORKING-STORAGE SECTION.
001380*
001390     01  WS-FILE-STATUSES.
001400         05  WS-USERIN-STATUS        PIC X(02).
001410             88  WS-USERIN-OK            VALUE '00'.
001420             88  WS-USERIN-EOF           VALUE '10'.
001430         05  WS-RATEIN-STATUS        PIC X(02).
001440             88  WS-RATEIN-OK            VALUE '00'.
001450             88  WS-RATEIN-EOF           VALUE '10'.
001460         05  WS-MERCIN-STATUS        PIC X(02).
001470             88  WS-MERCIN-OK            VALUE '00'.
001480             88  WS-MERCIN-EOF           VALUE '10'.
001490         05  WS-CMDIN-STATUS         PIC X(02).
001500             88  WS-CMDIN-OK             VALUE '00'.
001510             88  WS-CMDIN-EOF            VALUE '10'.
001520         05  WS-RPTOUT-STATUS        PIC X(02).
001530             88  WS-RPTOUT-OK            VALUE '00'.
001540*
001550*    CUSTOMER TABLE -- ONE ENTRY PER USER-RECORD LOADED.
001560     01  WS-CUSTOMER-TABLE.
001570         05  WS-CUST-ENTRY OCCURS 300 TIMES INDEXED BY CUS-IDX.
001580             10  WS-CUST-FIRST-NAME      PIC X(20).
001590             10  WS-CUST-LAST-NAME       PIC X(20).
001600             10  WS-CUST-EMAIL           PIC X(40).
001610             10  WS-CUST-BIRTH-DATE      PIC 9(08).
001620             10  WS-CUST-PLAN            PIC X(08).
001630                 88  WS-PLAN-STANDARD        VALUE 'standard'.
001640                 88  WS-PLAN-STUDENT         VALUE 'student '.
001650                 88  WS-PLAN-SILVER          VALUE 'silver  '.
001660                 88  WS-PLAN-GOLD            VALUE 'gold    '.
001670     01  WS-CUST-COUNT                   PIC 9(04) COMP.
001680     01  WS-CUST-SAVE-IDX                PIC 9(04) COMP.
001690*
001700*    EXCHANGE RATE TABLE -- INPUT RATES PLUS GENERATED INVERSES.
001710     01  WS-RATE-TABLE.
001720         05  WS-RATE-ENTRY OCCURS 600 TIMES INDEXED BY RTE-IDX.
001730             10  WS-RATE-FROM-CCY        PIC X(03).
001740             10  WS-RATE-TO-CCY          PIC X(03).
001750             10  WS-RATE-VALUE           PIC 9(05)V9(06).
001760     01  WS-RATE-COUNT                   PIC 9(04) COMP.
001770     01  WS-RATE-VISIT-TABLE.
001780         05  WS-RATE-VISITED OCCURS 600 TIMES PIC X(03).
001790     01  WS-RATE-VISIT-COUNT             PIC 9(04) COMP.
001800*
001810*    COMMERCIANT TABLE.
001820     01  WS-MERCHANT-TABLE.
001830         05  WS-MCH-ENTRY OCCURS 300 TIMES INDEXED BY MCH-IDX.
001840             10  WS-MCH-ID               PIC 9(04).
001850             10  WS-MCH-NAME             PIC X(30).
001860             10  WS-MCH-ACCOUNT          PIC X(24).
001870             10  WS-MCH-TYPE             PIC X(10).
001880                 88  WS-MCH-TYPE-FOOD    VALUE 'food      '.
001890                 88  WS-MCH-TYPE-CLOTHES VALUE 'clothes   '.
001900                 88  WS-MCH-TYPE-TECH    VALUE 'tech      '.
001910             10  WS-MCH-STRATEGY         PIC X(20).
001920                 88  WS-MCH-STRAT-COUNT      VALUE
001930                        'numberOfTransactions'.
001940                 88  WS-MCH-STRAT-SPEND      VALUE
001950                        'spendingThreshold   '.
001960     01  WS-MCH-COUNT                    PIC 9(04) COMP.
001970*
001980*    ACCOUNT TABLE -- WORKING STATE.
001990*
002000     01  WS-ACCOUNT-TABLE.
002010         05  WS-ACCT-ENTRY OCCURS 900 TIMES INDEXED BY ACT-IDX.
002020             10  WS-ACCT-IBAN            PIC X(24).
002030             10  WS-ACCT-EMAIL           PIC X(40).
002040             10  WS-ACCT-CURRENCY        PIC X(03).
002050             10  WS-ACCT-TYPE            PIC X(08).
002060                 88  WS-ACCT-TYPE-CLASSIC    VALUE 'classic '.
002070                 88  WS-ACCT-TYPE-SAVINGS    VALUE 'savings '.
002080             10  WS-ACCT-BALANCE         PIC S9(11)V9(04).
002090             10  WS-ACCT-MIN-BALANCE     PIC S9(09)V9(04).
002100             10  WS-ACCT-INTEREST-RATE   PIC 9(01)V9(04).
002110             10  WS-ACCT-ALIAS           PIC X(20).
002120             10  WS-ACCT-STATUS-SW       PIC X(01).
002130                 88  WS-ACCT-IN-USE          VALUE 'A'.
002140                 88  WS-ACCT-REMOVED         VALUE 'D'.
002150     01  WS-ACCT-COUNT                   PIC 9(04) COMP.
002160*
002170*    CARD TABLE -- WORKING STATE.
002180     01  WS-CARD-TABLE.
002190         05  WS-CARD-ENTRY OCCURS 900 TIMES INDEXED BY CRD-IDX.
002200             10  WS-CARD-NUMBER          PIC X(16).
002210             10  WS-CARD-IBAN            PIC X(24).
002220             10  WS-CARD-TYPE            PIC X(08).
002230                 88  WS-CARD-TYPE-CLASSIC    VALUE 'CLASSIC '.
002240                 88  WS-CARD-TYPE-ONETIME    VALUE 'ONETIME '.
002250             10  WS-CARD-STATUS          PIC X(08).
002260                 88  WS-CARD-ACTIVE          VALUE 'active  '.
002270                 88  WS-CARD-WARNING         VALUE 'warning '.
002280                 88  WS-CARD-FROZEN          VALUE 'frozen  '.
002290             10  WS-CARD-STATUS-SW       PIC X(01).
002300                 88  WS-CARD-IN-USE          VALUE 'A'.
002310                 88  WS-CARD-REMOVED         VALUE 'D'.
002320     01  WS-CARD-COUNT                   PIC 9(04) COMP.
002330*
002340*    TRANSACTION LOG.
002350     01  WS-TXNLOG-TABLE.
002360         05  WS-TXL-ENTRY OCCURS 4000 TIMES INDEXED BY TXL-IDX.
002370             10  WS-TXL-EMAIL            PIC X(40).
002380             10  WS-TXL-TIMESTAMP        PIC 9(06).
002390             10  WS-TXL-TAG              PIC X(16).
002400             10  WS-TXL-DESCRIPTION      PIC X(72).
002410             10  WS-TXL-AMOUNT           PIC S9(11)V9(04).
002420             10  WS-TXL-CURRENCY         PIC X(03).
002430             10  WS-TXL-ACC-IBAN         PIC X(24).
002440             10  WS-TXL-AUX-1            PIC X(24).
002450             10  WS-TXL-AUX-2            PIC X(10).
002460     01  WS-TXL-COUNT                    PIC 9(05) COMP.
002470*
002480*    COMMERCIANT LEDGER.
002490     01  WS-MERCHANT-LEDGER.
002500         05  WS-MPY-ENTRY OCCURS 4000 TIMES INDEXED BY MPY-IDX.
002510             10  WS-MPY-ACC-IBAN         PIC X(24).
002520             10  WS-MPY-MERCHANT         PIC X(30).
002530             10  WS-MPY-AMOUNT           PIC S9(11)V9(04).
002540             10  WS-MPY-TIMESTAMP        PIC 9(06).
002550             10  WS-MPY-DESCRIPTION      PIC X(40).
002560     01  WS-MPY-COUNT                    PIC 9(05) COMP.
002570*
002580*    CASHBACK ACCUMULATOR.
002590*    SUBSCRIPT 1 = FOOD, 2 = CLOTHES, 3 = TECH THROUGHOUT.
002600     01  WS-CASHBACK-TABLE.
002610         05  WS-CBK-ENTRY OCCURS 900 TIMES INDEXED BY CBK-IDX.
002620             10  WS-CBK-IBAN             PIC X(24).
002630             10  WS-CBK-TXN-COUNT OCCURS 3 TIMES
002640                                         PIC 9(05).
002650             10  WS-CBK-DISC-USED OCCURS 3 TIMES
002660                                         PIC X(01).
002670             10  WS-CBK-TOTAL-SPENT      PIC S9(11)V9(04).
002680     01  WS-CBK-COUNT                    PIC 9(04) COMP.
002690*
002700*    COMMAND WORK AREA -- CURRENT COMMAND BEING PROCESSED.
002710     01  WS-COMMAND-WORK-AREA.
002720         05  WS-CMD-NAME                 PIC X(20).
002730         05  WS-CMD-EMAIL                PIC X(40).
002740         05  WS-CMD-ACCOUNT              PIC X(24).
002750         05  WS-CMD-RECEIVER             PIC X(24).
002760         05  WS-CMD-CARD-NUMBER          PIC X(16).
002770         05  WS-CMD-AMOUNT               PIC S9(09)V9(04).
002780         05  WS-CMD-CURRENCY             PIC X(03).
002790         05  WS-CMD-DESCRIPTION          PIC X(40).
002800         05  WS-CMD-ACCT-TYPE            PIC X(08).
002810         05  WS-CMD-INTEREST-RATE        PIC 9(01)V9(04).
002820         05  WS-CMD-ALIAS                PIC X(20).
002830         05  WS-CMD-NEW-PLAN             PIC X(08).
002840         05  WS-CMD-START-TS             PIC 9(06).
002850         05  WS-CMD-END-TS               PIC 9(06).
002860         05  WS-CMD-ACCT-COUNT           PIC 9(02).
002870         05  WS-CMD-ACCT-LIST OCCURS 10 TIMES
002880                                         PIC X(24).
002890         05  WS-CMD-SPLIT-TYPE           PIC X(08).
002900*
002910*    RUN COUNTERS AND SEQUENCE GENERATORS.
002920     01  WS-RUN-COUNTERS.
002930         05  WS-TIMESTAMP                PIC 9(06) COMP.
002940         05  WS-NEXT-IBAN-SEQ            PIC 9(09) COMP.
002950         05  WS-NEXT-CARD-SEQ            PIC 9(09) COMP.
002960     01  WS-IBAN-GENERATED-AREA.
002970         05  FILLER                  PIC X(06) VALUE 'MB54RO'.
002980         05  WS-IBAN-SEQ-DISPLAY         PIC 9(09).
002990         05  FILLER                  PIC X(09) VALUE SPACES.
003000     01  WS-CARD-GENERATED-AREA.
003010         05  WS-CARD-SEQ-DISPLAY         PIC 9(16).
003020*
003030*    SEARCH-RESULT SWITCHES AND HOLDING AREAS.
003040     01  WS-SEARCH-SWITCHES.
003050         05  WS-FOUND-SW                 PIC X(01).
003060             88  WS-ITEM-FOUND               VALUE 'Y'.
003070             88  WS-ITEM-NOT-FOUND            VALUE 'N'.
003080         05  WS-CARD-FOUND-SW            PIC X(01).
003090             88  WS-CARD-WAS-FOUND           VALUE 'Y'.
003100         05  WS-ACCT-FOUND-SW            PIC X(01).
003110             88  WS-ACCT-WAS-FOUND           VALUE 'Y'.
003120         05  WS-CUST-FOUND-SW            PIC X(01).
003130             88  WS-CUST-WAS-FOUND           VALUE 'Y'.
003140         05  WS-MCH-FOUND-SW             PIC X(01).
003150             88  WS-MCH-WAS-FOUND            VALUE 'Y'.
003160         05  WS-CBK-FOUND-SW             PIC X(01).
003170             88  WS-CBK-WAS-FOUND            VALUE 'Y'.
003180         05  WS-EOF-SW                   PIC X(01).
003190             88  WS-AT-END-OF-COMMANDS       VALUE 'Y'.
003200*
003210     01  WS-WORK-FIELDS.
003220         05  WS-CONV-AMOUNT          PIC S9(11)V9(04) COMP-3.
003230         05  WS-CONV-RON-AMT         PIC S9(11)V9(04) COMP-3.
003240         05  WS-CONV-RESULT          PIC S9(11)V9(04) COMP-3.
003250         05  WS-CONV-RATE            PIC 9(05)V9(06) COMP-3.
003260         05  WS-PAY-AMT              PIC S9(11)V9(04) COMP-3.
003270         05  WS-RON-AMT              PIC S9(11)V9(04) COMP-3.
003280         05  WS-CASHBACK-RON         PIC S9(11)V9(04) COMP-3.
003290         05  WS-CASHBACK-ACC         PIC S9(11)V9(04) COMP-3.
003300         05  WS-FEE-RON              PIC S9(11)V9(04) COMP-3.
003310         05  WS-FEE-ACC              PIC S9(11)V9(04) COMP-3.
003320         05  WS-TOTAL-CHARGE         PIC S9(11)V9(04) COMP-3.
003330         05  WS-FEE-RATE             PIC 9(01)V9(04) COMP-3.
003340         05  WS-RECV-AMT             PIC S9(11)V9(04) COMP-3.
003350         05  WS-FEE-THRESHOLD        PIC 9(05) COMP-3.
003360         05  WS-SHARE-AMOUNT         PIC S9(11)V9(04) COMP-3.
003370         05  WS-XFER-FEE             PIC S9(11)V9(04) COMP-3.
003380         05  WS-OLD-BALANCE          PIC S9(11)V9(04) COMP-3.
003390         05  WS-NEW-BALANCE          PIC S9(11)V9(04) COMP-3.
003400         05  WS-INTEREST-EARNED      PIC S9(11)V9(04) COMP-3.
003410         05  WS-INTEREST-EARNED-2DEC PIC S9(11)V99 COMP-3.
003420         05  WS-FEE-APPLIES-SW       PIC X(01).
003430         05  WS-UPGRADE-FEE-RON      PIC S9(11)V9(04) COMP-3.
003440         05  WS-QUALIFY-COUNT        PIC 9(04) COMP.
003450         05  WS-UPGRADE-FEE-ACC      PIC S9(11)V9(04) COMP-3.
003460         05  WS-GOLD-QUALIFY-COUNT   PIC 9(05) COMP.
003470         05  WS-CATEGORY-SUB         PIC 9(01) COMP.
003480         05  WS-AGE-YEARS            PIC 9(03) COMP.
003490         05  WS-SUB                  PIC 9(02) COMP.
003500         05  WS-HOLD-EMAIL           PIC X(40).
003510         05  WS-HOLD-IBAN            PIC X(24).
003520         05  WS-HOLD-CCY             PIC X(03).
003530         05  WS-TARGET-CCY           PIC X(03).
003540         05  WS-HOP-CCY              PIC X(03).
003550         05  WS-HOP-IDX              PIC 9(04) COMP.
003560         05  WS-HOLD-MERCHANT        PIC X(30).
003570         05  WS-HOLD-CARD-NUMBER     PIC X(16).
003580         05  WS-CARD-FREEZE-IBAN     PIC X(24).
003590         05  WS-CARD-STATUS-DECISION PIC X(01).
003600             88  WS-CARD-DECISION-WARN   VALUE 'W'.
003605             88  WS-CARD-DECISION-FREEZE VALUE 'F'.
003608             88  WS-CARD-DECISION-NONE   VALUE 'N'.
003609         05  WS-CARD-BAL-GAP         PIC S9(11)V9(04).
003610     01  WS-SEND-ACT-IDX                 USAGE IS INDEX.
003620     01  WS-RECV-ACT-IDX                 USAGE IS INDEX.
003630     01  WS-SAVE-ACT-IDX                 USAGE IS INDEX.
003640     01  WS-ACCT2-IDX                    USAGE IS INDEX.
003650     01  WS-ACCT2-FOUND-SW               PIC X(01).
003660*
003670*    ARGUMENTS PASSED TO THE SHARED LOG-TRANSACTION PARAGRAPH.
003680     01  WS-LOG-ARGS.
003690         05  WS-TXL-EMAIL-ARG            PIC X(40).
003700         05  WS-TAG-ARG                  PIC X(16).
003710         05  WS-DESC-ARG                 PIC X(72).
003720         05  WS-AMT-ARG                  PIC S9(11)V9(04).
003730         05  WS-CCY-ARG                  PIC X(03).
003740         05  WS-TXL-ACC-IBAN-ARG         PIC X(24).
003750         05  WS-AUX1-ARG                 PIC X(24).
003760         05  WS-AUX2-ARG                 PIC X(10).
003770*
003780*    GENERATED IDENTIFIER HOLDING AREAS.
003790     01  WS-GENERATED-IBAN               PIC X(24).
003800     01  WS-GENERATED-CARD               PIC X(16).
003810*
003820*    ARGUMENT FOR A DIRECT (NON-REPORT) STATUS/ERROR OUTPUT LINE.
003830     01  WS-ERR-TEXT-ARG                 PIC X(70).
003840*
003850*    CASE-FOLD WORK AREA -- EMAIL/ALIAS/MERCHANT NAME MATCHING IS
003860*    CASE-INSENSITIVE; IBANS AND CARD NUMBERS ARE COMPARED EXACT.
003870     01  WS-CASE-FOLD-WORK.
003880         05  WS-FOLD-TEXT                PIC X(40).
003890         05  WS-HOLD-EMAIL-FOLDED        PIC X(40).
003900         05  WS-HOLD-ALIAS-FOLDED        PIC X(40).
003910         05  WS-HOLD-MERCHANT-FOLDED     PIC X(40).
003920     01  WS-LOG-EMAIL-WORK               PIC X(40).
003930     01  WS-LOG-SRCH-IDX                 USAGE IS INDEX.
003940     01  WS-LOG-FOUND-SW                 PIC X(01).
003950*
003960*    REPORT-LINE HAND-OFF AREA -- FILLED BY TLR200, WRITTEN HERE.
003970     01  WS-RPT-LINE-TABLE.
003980         05  WS-RPT-LINE OCCURS 200 TIMES PIC X(132).
003990     01  WS-RPT-LINE-COUNT               PIC 9(03) COMP.
004000*
004010*    DATE-OF-REFERENCE FOR THE MINIMUM-AGE EDIT
004020*    (WITHDRAW-SAVINGS).
004030     01  WS-REFERENCE-DATE-AREA.
004040         05  WS-REF-DATE             PIC 9(08) VALUE 20241215.
004050         05  WS-REF-DATE-R REDEFINES WS-REF-DATE.
004060             10  WS-REF-CCYY             PIC 9(04).
004070             10  WS-REF-MM               PIC 9(02).
004080             10  WS-REF-DD               PIC 9(02).
004090     01  WS-BIRTH-WORK-AREA.
004100         05  WS-BIRTH-DATE-WORK          PIC 9(08).
004110     01  WS-BIRTH-DATE-WORK-R REDEFINES
004120             WS-BIRTH-WORK-AREA.
004130         05  WS-BIRTH-CCYY               PIC 9(04).
004140         05  WS-BIRTH-MM                 PIC 9(02).
004150         05  WS-BIRTH-DD                 PIC 9(02).
004160*
004170*    SPLIT PAYMENT WORK FIELDS AND CUSTOM-SPLIT REQUEST QUEUE.
004180     01  WS-SPLIT-WORK-AREA.
004190         05  WS-SPLIT-SUB                PIC 9(02) COMP.
004200         05  WS-SPLIT-SHARE          PIC S9(11)V9(04) COMP-3.
004210         05  WS-SPLIT-FOUND-SW           PIC X(01).
004220     01  WS-SPLIT-QUEUE-TABLE.
004230         05  WS-SPLIT-Q-ENTRY OCCURS 500 TIMES
004240                     INDEXED BY WS-SPLIT-Q-SUB.
004250             10  WS-SPLIT-Q-EMAIL        PIC X(40).
004260             10  WS-SPLIT-Q-AMOUNT       PIC S9(11)V9(04).
004270     01  WS-SPLIT-Q-COUNT                PIC 9(04) COMP.
004280*
004290*    CASHBACK ENGINE WORK FIELDS.
004300     01  WS-CASHBACK-WORK-AREA.
004310         05  WS-STRAT1-CASHBACK      PIC S9(11)V9(04) COMP-3.
004320         05  WS-STRAT2-CASHBACK      PIC S9(11)V9(04) COMP-3.
004330         05  WS-CBK-CATEGORY-SUB         PIC 9(01) COMP.
004340*
004350*    WHOLE/FRACTION COMP-3 BREAKOUT OF THE RUN'S CASHBACK TOTAL,
004360*    KEPT FOR THE OLD MONTH-END AUDIT TAPE LAYOUT (SAME CONVENTION
004370*    AS THE AMOUNT-AUDIT AREA IN TLR200).
004390     01  WS-CASHBACK-AUDIT-AREA.
004400         05  WS-CASHBACK-AUDIT-AMT       PIC S9(11)V9(04).
004410     01  WS-CASHBACK-AUDIT-R REDEFINES WS-CASHBACK-AUDIT-AREA.
004420         05  WS-CASHBACK-AUDIT-WHOLE     PIC S9(11) COMP-3.
004430         05  WS-CASHBACK-AUDIT-FRAC      PIC 9(04)  COMP-3.
004440*
004450     PROCEDURE DIVISION.
004460*
004470     0000-MAIN-CONTROL.
004480         PERFORM 0100-OPEN-FILES
004490             THRU 0100-OPEN-FILES-EXIT.
004500         PERFORM 0200-LOAD-CUSTOMERS
004510             THRU 0200-LOAD-CUSTOMERS-EXIT.
004520         PERFORM 0300-LOAD-RATES
004530             THRU 0300-LOAD-RATES-EXIT.
004540         PERFORM 0400-LOAD-MERCHANTS
004550             THRU 0400-LOAD-MERCHANTS-EXIT.
004560         PERFORM 0500-PROCESS-COMMANDS
004570             THRU 0500-PROCESS-COMMANDS-EXIT.
004580         PERFORM 0600-CLOSE-FILES.
004590         STOP RUN.
004600*
004610     0100-OPEN-FILES.
004620         OPEN INPUT  USERS-FILE
004630                     RATES-FILE
004640                     MERCHANTS-FILE
004650                     COMMANDS-FILE.
004660         OPEN OUTPUT OUTPUT-FILE.
004670         MOVE ZERO TO WS-CUST-COUNT WS-RATE-COUNT WS-MCH-COUNT
004680                      WS-ACCT-COUNT WS-CARD-COUNT WS-TXL-COUNT
004690                      WS-MPY-COUNT WS-CBK-COUNT WS-TIMESTAMP
004700                      WS-NEXT-IBAN-SEQ WS-NEXT-CARD-SEQ.
004710     0100-OPEN-FILES-EXIT.
004720         EXIT.
004730*
004740*    STEP 1 -- LOAD CUSTOMER MASTER.  STUDENT OCCUPATION SELECTS
004750*    THE STUDENT FEE PLAN, ANY OTHER OCCUPATION GETS STANDARD.
004760     0200-LOAD-CUSTOMERS.
004770         READ USERS-FILE
004780             AT END SET WS-USERIN-EOF TO TRUE.
004790         PERFORM 0210-LOAD-ONE-CUSTOMER
004800             UNTIL WS-USERIN-EOF.
004810     0200-LOAD-CUSTOMERS-EXIT.
004820         EXIT.
004830*
004840     0210-LOAD-ONE-CUSTOMER.
004850         ADD 1 TO WS-CUST-COUNT.
004860         SET CUS-IDX TO WS-CUST-COUNT.
004870         MOVE UIR-FIRST-NAME TO WS-CUST-FIRST-NAME (CUS-IDX).
004880         MOVE UIR-LAST-NAME  TO WS-CUST-LAST-NAME  (CUS-IDX).
004890         MOVE UIR-EMAIL      TO WS-CUST-EMAIL      (CUS-IDX).
004900         MOVE UIR-BIRTH-DATE TO WS-CUST-BIRTH-DATE (CUS-IDX).
004910         IF UIR-OCCUPATION = 'student'     OR
004920            UIR-OCCUPATION = 'Student'     OR
004930            UIR-OCCUPATION = 'STUDENT'
004940             MOVE 'student ' TO WS-CUST-PLAN (CUS-IDX)
004950         ELSE
004960             MOVE 'standard' TO WS-CUST-PLAN (CUS-IDX)
004970         END-IF.
004980         READ USERS-FILE
004990             AT END SET WS-USERIN-EOF TO TRUE.
005000*
005010*    STEP 2 -- LOAD RATE MASTER, REGISTERING THE INVERSE OF EACH
005020*    RATE PAIR ALONGSIDE IT.
005030     0300-LOAD-RATES.
005040         READ RATES-FILE
005050             AT END SET WS-RATEIN-EOF TO TRUE.
005060         PERFORM 0310-LOAD-ONE-RATE
005070             UNTIL WS-RATEIN-EOF.
005080     0300-LOAD-RATES-EXIT.
005090         EXIT.
005100*
005110     0310-LOAD-ONE-RATE.
005120         ADD 1 TO WS-RATE-COUNT.
005130         SET RTE-IDX TO WS-RATE-COUNT.
005140         MOVE RIR-FROM-CCY TO WS-RATE-FROM-CCY (RTE-IDX).
005150         MOVE RIR-TO-CCY   TO WS-RATE-TO-CCY   (RTE-IDX).
005160         MOVE RIR-RATE     TO WS-RATE-VALUE    (RTE-IDX).
005170         ADD 1 TO WS-RATE-COUNT.
005180         SET RTE-IDX TO WS-RATE-COUNT.
005190         MOVE RIR-TO-CCY   TO WS-RATE-FROM-CCY (RTE-IDX).
005200         MOVE RIR-FROM-CCY TO WS-RATE-TO-CCY   (RTE-IDX).
005210         COMPUTE WS-RATE-VALUE (RTE-IDX) ROUNDED =
005220             1 / RIR-RATE.
005230         READ RATES-FILE
005240             AT END SET WS-RATEIN-EOF TO TRUE.
005250*
005260*    STEP 3 -- LOAD COMMERCIANT MASTER.
005270     0400-LOAD-MERCHANTS.
005280         READ MERCHANTS-FILE
005290             AT END SET WS-MERCIN-EOF TO TRUE.
005300         PERFORM 0410-LOAD-ONE-MERCHANT
005310             UNTIL WS-MERCIN-EOF.
005320     0400-LOAD-MERCHANTS-EXIT.
005330         EXIT.
005340*
005350     0410-LOAD-ONE-MERCHANT.
005360         ADD 1 TO WS-MCH-COUNT.
005370         SET MCH-IDX TO WS-MCH-COUNT.
005380         MOVE MIR-ID          TO WS-MCH-ID       (MCH-IDX).
005390         MOVE MIR-NAME        TO WS-MCH-NAME     (MCH-IDX).
005400         MOVE MIR-ACCOUNT     TO WS-MCH-ACCOUNT  (MCH-IDX).
005410         MOVE MIR-TYPE        TO WS-MCH-TYPE     (MCH-IDX).
005420         MOVE MIR-CB-STRATEGY TO WS-MCH-STRATEGY (MCH-IDX).
005430         READ MERCHANTS-FILE
005440             AT END SET WS-MERCIN-EOF TO TRUE.
005450*
005460*    STEP 4 -- READ COMMAND STREAM, ASSIGN TIMESTAMP, DISPATCH.
005470*    UNRECOGNIZED VERBS FALL THROUGH AND ARE IGNORED.
005480     0500-PROCESS-COMMANDS.
005490         READ COMMANDS-FILE
005500             AT END SET WS-CMDIN-EOF TO TRUE.
005510         PERFORM 0510-PROCESS-ONE-COMMAND
005520             UNTIL WS-CMDIN-EOF.
005530     0500-PROCESS-COMMANDS-EXIT.
005540         EXIT.
005550*
005560     0510-PROCESS-ONE-COMMAND.
005570         ADD 1 TO WS-TIMESTAMP.
005580         MOVE CIR-NAME          TO WS-CMD-NAME.
005590         MOVE CIR-EMAIL         TO WS-CMD-EMAIL.
005600         MOVE CIR-ACCOUNT       TO WS-CMD-ACCOUNT.
005610         MOVE CIR-RECEIVER      TO WS-CMD-RECEIVER.
005620         MOVE CIR-CARD-NUMBER   TO WS-CMD-CARD-NUMBER.
005630         MOVE CIR-AMOUNT        TO WS-CMD-AMOUNT.
005640         MOVE CIR-CURRENCY      TO WS-CMD-CURRENCY.
005650         MOVE CIR-DESCRIPTION   TO WS-CMD-DESCRIPTION.
005660         MOVE CIR-ACCT-TYPE     TO WS-CMD-ACCT-TYPE.
005670         MOVE CIR-INTEREST-RATE TO WS-CMD-INTEREST-RATE.
005680         MOVE CIR-ALIAS         TO WS-CMD-ALIAS.
005690         MOVE CIR-NEW-PLAN      TO WS-CMD-NEW-PLAN.
005700         MOVE CIR-START-TS      TO WS-CMD-START-TS.
005710         MOVE CIR-END-TS        TO WS-CMD-END-TS.
005720         MOVE CIR-ACCT-COUNT    TO WS-CMD-ACCT-COUNT.
005725         PERFORM 0515-MOVE-ONE-ACCT-ENTRY
005726             VARYING WS-SPLIT-SUB FROM 1 BY 1
005727             UNTIL WS-SPLIT-SUB > CIR-ACCT-COUNT.
005740         MOVE CIR-SPLIT-TYPE    TO WS-CMD-SPLIT-TYPE.
005750         EVALUATE WS-CMD-NAME
005760             WHEN 'addAccount'
005770                 PERFORM 1100-ADD-ACCOUNT
005780             WHEN 'addFunds'
005790                 PERFORM 1200-ADD-FUNDS
005800             WHEN 'deleteAccount'
005810                 PERFORM 1300-DELETE-ACCOUNT
005820             WHEN 'setAlias'
005830                 PERFORM 1400-SET-ALIAS
005840             WHEN 'setMinimumBalance'
005850                 PERFORM 1500-SET-MIN-BALANCE
005860             WHEN 'createCard'
005870                 PERFORM 1600-CREATE-CARD
005880             WHEN 'createOneTimeCard'
005890                 PERFORM 1600-CREATE-CARD
005900             WHEN 'deleteCard'
005910                 PERFORM 1700-DELETE-CARD
005920             WHEN 'checkCardStatus'
005930                 PERFORM 1800-CHECK-CARD-STATUS
005940             WHEN 'payOnline'
005950                 PERFORM 2000-PAY-ONLINE
005960                     THRU 2000-PAY-ONLINE-EXIT
005970             WHEN 'sendMoney'
005980                 PERFORM 2500-SEND-MONEY
005990             WHEN 'splitPayment'
006000                 PERFORM 3000-SPLIT-PAYMENT
006010             WHEN 'acceptSplitPayment'
006020                 PERFORM 3150-ACCEPT-SPLIT-PAYMENT
006030             WHEN 'addInterest'
006040                 PERFORM 3500-ADD-INTEREST
006050             WHEN 'changeInterestRate'
006060                 PERFORM 3600-CHANGE-INTEREST-RATE
006070             WHEN 'withdrawSavings'
006080                 PERFORM 3700-WITHDRAW-SAVINGS
006090             WHEN 'cashWithdrawal'
006100                 PERFORM 4000-CASH-WITHDRAWAL
006110             WHEN 'upgradePlan'
006120                 PERFORM 4500-UPGRADE-PLAN
006130             WHEN 'printUsers'
006140                 PERFORM 8000-CALL-REPORT-PROGRAM
006150             WHEN 'printTransactions'
006160                 PERFORM 8000-CALL-REPORT-PROGRAM
006170             WHEN 'report'
006180                 PERFORM 8000-CALL-REPORT-PROGRAM
006190             WHEN 'spendingsReport'
006200                 PERFORM 8000-CALL-REPORT-PROGRAM
006210             WHEN OTHER
006220                 CONTINUE
006230         END-EVALUATE.
006240         READ COMMANDS-FILE
006250             AT END SET WS-CMDIN-EOF TO TRUE.
006251*
006252*    CARRIES ONE OCCURRENCE OF THE SPLIT-PAYMENT ACCOUNT LIST FROM
006253*    THE COMMAND RECORD INTO THE WORK AREA.  ON ENTRY: WS-SPLIT-SUB
006254*    POINTS AT THE OCCURRENCE TO MOVE.  FIX PER DP-0902 -- A BARE
006255*    GROUP MOVE OF CIR-ACCT-LIST INTO WS-CMD-ACCT-LIST (1) ONLY
006256*    EVER CARRIED OCCURRENCE 1; OCCURRENCES 2-10 WERE LEFT HOLDING
006257*    WHATEVER GARBAGE WAS IN WORKING STORAGE FROM THE PRIOR COMMAND.
006258     0515-MOVE-ONE-ACCT-ENTRY.
006259         MOVE CIR-ACCT-LIST (WS-SPLIT-SUB)
006260             TO WS-CMD-ACCT-LIST (WS-SPLIT-SUB).
006261*
006270     0600-CLOSE-FILES.
006280         CLOSE USERS-FILE
006290               RATES-FILE
006300               MERCHANTS-FILE
006310               COMMANDS-FILE
006320               OUTPUT-FILE.
006330*
006340*    CALLS TLR200 WITH THE COMMAND VERB, THE CURRENT TIMESTAMP,
006350*    THE WORK AREA AND EVERY WORKING TABLE, BY REFERENCE.  TLR200
006360*    BUILDS ITS OUTPUT INTO WS-RPT-LINE-TABLE AND HANDS CONTROL
006370*    BACK; THIS PROGRAM OWNS OUTPUT-FILE AND DOES THE ACTUAL
006380*    WRITE.
006390     8000-CALL-REPORT-PROGRAM.
006400         MOVE ZERO TO WS-RPT-LINE-COUNT.
006410         CALL 'TLR200' USING WS-CMD-NAME
006420                             WS-TIMESTAMP
006430                             WS-COMMAND-WORK-AREA
006440                             WS-CUSTOMER-TABLE  WS-CUST-COUNT
006450                             WS-ACCOUNT-TABLE   WS-ACCT-COUNT
006460                             WS-CARD-TABLE      WS-CARD-COUNT
006470                             WS-TXNLOG-TABLE    WS-TXL-COUNT
006480                             WS-MERCHANT-LEDGER WS-MPY-COUNT
006490                             WS-RPT-LINE-TABLE
006500                             WS-RPT-LINE-COUNT.
006510         PERFORM 8050-WRITE-REPORT-LINES
006520             VARYING WS-SUB FROM 1 BY 1
006530             UNTIL WS-SUB > WS-RPT-LINE-COUNT.
006540*
006550     8050-WRITE-REPORT-LINES.
006560         MOVE WS-RPT-LINE (WS-SUB) TO OUTPUT-LINE-RECORD.
006570         WRITE OUTPUT-LINE-RECORD.
006580*
006590*    CURRENCY CONVERTER -- DIRECT RATE, ELSE ONE TRANSITIVE HOP
006600*    THROUGH EVERY RATE WHOSE SOURCE IS WS-HOLD-CCY (THE FROM
006610*    CURRENCY).  SAME CURRENCY OR NO PATH LEAVES AMOUNT UNCHANGED.
006620*    ON ENTRY: WS-CONV-AMOUNT, WS-HOLD-CCY (FROM), WS-CMD-CURRENCY
006630*    REUSED AS THE TARGET CURRENCY HOLDER BELOW.  RESULT RETURNS
006640*    IN WS-CONV-RESULT.
006650     1000-CONVERT-CURRENCY.
006660         MOVE WS-CONV-AMOUNT TO WS-CONV-RESULT.
006670         SET WS-ITEM-NOT-FOUND TO TRUE.
006680         IF WS-HOLD-CCY = WS-TARGET-CCY
006690             GO TO 1000-CONVERT-CURRENCY-EXIT.
006700         PERFORM 1010-FIND-DIRECT-RATE
006710             VARYING RTE-IDX FROM 1 BY 1
006720             UNTIL RTE-IDX > WS-RATE-COUNT
006730             OR WS-ITEM-FOUND.
006740         IF WS-ITEM-FOUND
006750             GO TO 1000-CONVERT-CURRENCY-EXIT.
006760         PERFORM 1020-FIND-TRANSIT-RATE
006770             VARYING RTE-IDX FROM 1 BY 1
006780             UNTIL RTE-IDX > WS-RATE-COUNT
006790             OR WS-ITEM-FOUND.
006800     1000-CONVERT-CURRENCY-EXIT.
006810         EXIT.
006820*
006830     1010-FIND-DIRECT-RATE.
006840         IF WS-RATE-FROM-CCY (RTE-IDX) = WS-HOLD-CCY AND
006850            WS-RATE-TO-CCY   (RTE-IDX) = WS-TARGET-CCY
006860             COMPUTE WS-CONV-RESULT ROUNDED =
006870                 WS-CONV-AMOUNT * WS-RATE-VALUE (RTE-IDX)
006880             SET WS-ITEM-FOUND TO TRUE
006890         END-IF.
006900*
006910     1020-FIND-TRANSIT-RATE.
006920         IF WS-RATE-FROM-CCY (RTE-IDX) = WS-HOLD-CCY
006930             MOVE WS-RATE-TO-CCY (RTE-IDX) TO WS-HOP-CCY
006940             PERFORM 1030-FIND-HOP-RATE
006950                 VARYING WS-HOP-IDX FROM 1 BY 1
006960                 UNTIL WS-HOP-IDX > WS-RATE-COUNT
006970                 OR WS-ITEM-FOUND
006980             IF WS-ITEM-FOUND
006990                 COMPUTE WS-CONV-RESULT ROUNDED =
007000                     WS-CONV-AMOUNT * WS-RATE-VALUE (RTE-IDX)
007010                     * WS-RATE-VALUE (WS-HOP-IDX)
007020             END-IF
007030         END-IF.
007040*
007050     1030-FIND-HOP-RATE.
007060         IF WS-RATE-FROM-CCY (WS-HOP-IDX) = WS-HOP-CCY AND
007070            WS-RATE-TO-CCY   (WS-HOP-IDX) = WS-TARGET-CCY
007080             SET WS-ITEM-FOUND TO TRUE
007090         END-IF.
007100*
007110*    ACCOUNT MANAGEMENT
007120*
007130     1100-ADD-ACCOUNT.
007140         MOVE WS-CMD-EMAIL TO WS-HOLD-EMAIL.
007150         PERFORM 9100-FIND-CUSTOMER.
007160         IF NOT WS-CUST-WAS-FOUND
007170             GO TO 1100-ADD-ACCOUNT-EXIT.
007180         IF WS-CMD-ACCT-TYPE NOT = 'classic ' AND
007190            WS-CMD-ACCT-TYPE NOT = 'savings '
007200             GO TO 1100-ADD-ACCOUNT-EXIT.
007210         IF WS-CMD-ACCT-TYPE = 'savings ' AND
007220            WS-CMD-INTEREST-RATE = ZERO
007230             GO TO 1100-ADD-ACCOUNT-EXIT.
007240         PERFORM 9300-NEXT-IBAN.
007250         ADD 1 TO WS-ACCT-COUNT.
007260         SET ACT-IDX TO WS-ACCT-COUNT.
007270         MOVE WS-GENERATED-IBAN TO WS-ACCT-IBAN (ACT-IDX).
007280         MOVE WS-CMD-EMAIL TO WS-ACCT-EMAIL (ACT-IDX).
007290         MOVE WS-CMD-CURRENCY TO WS-ACCT-CURRENCY (ACT-IDX).
007300         MOVE WS-CMD-ACCT-TYPE TO WS-ACCT-TYPE (ACT-IDX).
007310         MOVE ZERO TO WS-ACCT-BALANCE (ACT-IDX)
007320                      WS-ACCT-MIN-BALANCE (ACT-IDX)
007330                      WS-ACCT-INTEREST-RATE (ACT-IDX).
007340         MOVE SPACES TO WS-ACCT-ALIAS (ACT-IDX).
007350         SET WS-ACCT-IN-USE (ACT-IDX) TO TRUE.
007360         IF WS-CMD-ACCT-TYPE = 'savings '
007370             MOVE WS-CMD-INTEREST-RATE TO
007380                  WS-ACCT-INTEREST-RATE (ACT-IDX)
007390         END-IF.
007400         MOVE WS-GENERATED-IBAN TO WS-TXL-ACC-IBAN-ARG.
007410         MOVE 'ACCT-CREATED   ' TO WS-TAG-ARG.
007420         MOVE 'New account created' TO WS-DESC-ARG.
007430         MOVE ZERO TO WS-AMT-ARG.
007440         MOVE SPACES TO WS-CCY-ARG WS-AUX1-ARG WS-AUX2-ARG.
007450         PERFORM 9000-LOG-TRANSACTION
007460             THRU 9000-LOG-TRANSACTION-EXIT.
007470     1100-ADD-ACCOUNT-EXIT.
007480         EXIT.
007490*
007500*    LOCATE THE FIRST ACCOUNT (ACROSS ALL CUSTOMERS, TABLE ORDER)
007510*    WHOSE IBAN OR ALIAS MATCHES CMD-ACCOUNT AND ADD THE FUNDS.
007520     1200-ADD-FUNDS.
007530         IF WS-CMD-AMOUNT NOT > ZERO
007540             GO TO 1200-ADD-FUNDS-EXIT.
007550         MOVE WS-CMD-ACCOUNT TO WS-HOLD-IBAN.
007560         PERFORM 9150-FIND-ACCOUNT-BY-ID.
007570         IF WS-ACCT-WAS-FOUND
007580             ADD WS-CMD-AMOUNT TO WS-ACCT-BALANCE (ACT-IDX)
007590         END-IF.
007600     1200-ADD-FUNDS-EXIT.
007610         EXIT.
007620*
007630     1300-DELETE-ACCOUNT.
007640         MOVE WS-CMD-EMAIL TO WS-HOLD-EMAIL.
007650         PERFORM 9100-FIND-CUSTOMER.
007660         IF NOT WS-CUST-WAS-FOUND
007670             GO TO 1300-DELETE-ACCOUNT-EXIT.
007680         SET WS-ITEM-NOT-FOUND TO TRUE.
007690         PERFORM 1310-FIND-ZERO-BALANCE-ACCT
007700             VARYING ACT-IDX FROM 1 BY 1
007710             UNTIL ACT-IDX > WS-ACCT-COUNT
007720             OR WS-ITEM-FOUND.
007730         IF WS-ITEM-FOUND
007740             SET WS-ACCT-REMOVED (ACT-IDX) TO TRUE
007750             MOVE 'Account deleted' TO WS-ERR-TEXT-ARG
007760             PERFORM 9950-BUILD-STATUS-LINE
007770         ELSE
007780             STRING 'Account couldn''t be deleted - see org.p'
007790                    DELIMITED BY SIZE
007800                    'oo.transactions for details'
007810                    DELIMITED BY SIZE
007820                    INTO WS-ERR-TEXT-ARG
007830             PERFORM 9950-BUILD-STATUS-LINE
007840         END-IF.
007850     1300-DELETE-ACCOUNT-EXIT.
007860         EXIT.
007870*
007880     1310-FIND-ZERO-BALANCE-ACCT.
007890         IF WS-ACCT-EMAIL (ACT-IDX) = WS-HOLD-EMAIL AND
007900            WS-ACCT-IBAN  (ACT-IDX) = WS-CMD-ACCOUNT AND
007910            WS-ACCT-BALANCE (ACT-IDX) = ZERO AND
007920            WS-ACCT-IN-USE (ACT-IDX)
007930             SET WS-ITEM-FOUND TO TRUE
007940         END-IF.
007950*
007960     1400-SET-ALIAS.
007970         MOVE WS-CMD-EMAIL TO WS-HOLD-EMAIL.
007980         PERFORM 9100-FIND-CUSTOMER.
007990         IF NOT WS-CUST-WAS-FOUND
008000             GO TO 1400-SET-ALIAS-EXIT.
008010         MOVE WS-CMD-ACCOUNT TO WS-HOLD-IBAN.
008020         PERFORM 9150-FIND-ACCOUNT-BY-ID.
008030         IF WS-ACCT-WAS-FOUND
008040             MOVE WS-CMD-ALIAS TO WS-ACCT-ALIAS (ACT-IDX)
008050         END-IF.
008060     1400-SET-ALIAS-EXIT.
008070         EXIT.
008080*
008090     1500-SET-MIN-BALANCE.
008100         IF WS-CMD-AMOUNT < ZERO
008110             GO TO 1500-SET-MIN-BALANCE-EXIT.
008120         MOVE WS-CMD-ACCOUNT TO WS-HOLD-IBAN.
008130         PERFORM 9150-FIND-ACCOUNT-BY-ID.
008140         IF WS-ACCT-WAS-FOUND
008150             MOVE WS-CMD-AMOUNT
008160                 TO WS-ACCT-MIN-BALANCE (ACT-IDX)
008170         END-IF.
008180     1500-SET-MIN-BALANCE-EXIT.
008190         EXIT.
008200*
008210*    CARD MANAGEMENT
008220*
008230     1600-CREATE-CARD.
008240         MOVE WS-CMD-EMAIL TO WS-HOLD-EMAIL.
008250         PERFORM 9100-FIND-CUSTOMER.
008260         IF NOT WS-CUST-WAS-FOUND
008270             GO TO 1600-CREATE-CARD-EXIT.
008280         MOVE WS-CMD-ACCOUNT TO WS-HOLD-IBAN.
008290         PERFORM 9150-FIND-ACCOUNT-BY-ID.
008300         IF NOT WS-ACCT-WAS-FOUND
008310             GO TO 1600-CREATE-CARD-EXIT.
008320         PERFORM 9350-NEXT-CARD-NUMBER.
008330         ADD 1 TO WS-CARD-COUNT.
008340         SET CRD-IDX TO WS-CARD-COUNT.
008350         MOVE WS-GENERATED-CARD TO WS-CARD-NUMBER (CRD-IDX).
008360         MOVE WS-ACCT-IBAN (ACT-IDX) TO WS-CARD-IBAN (CRD-IDX).
008370         IF WS-CMD-NAME = 'createOneTimeCard'
008380             SET WS-CARD-TYPE-ONETIME (CRD-IDX) TO TRUE
008390         ELSE
008400             SET WS-CARD-TYPE-CLASSIC (CRD-IDX) TO TRUE
008410         END-IF.
008420         SET WS-CARD-ACTIVE (CRD-IDX) TO TRUE.
008430         SET WS-CARD-IN-USE (CRD-IDX) TO TRUE.
008440         MOVE WS-ACCT-IBAN (ACT-IDX) TO WS-TXL-ACC-IBAN-ARG.
008450         MOVE 'CARD-CREATED   ' TO WS-TAG-ARG.
008460         MOVE 'New card created' TO WS-DESC-ARG.
008470         MOVE ZERO TO WS-AMT-ARG.
008480         MOVE SPACES TO WS-CCY-ARG WS-AUX2-ARG.
008490         MOVE WS-GENERATED-CARD TO WS-AUX1-ARG.
008500         PERFORM 9000-LOG-TRANSACTION
008510             THRU 9000-LOG-TRANSACTION-EXIT.
008520     1600-CREATE-CARD-EXIT.
008530         EXIT.
008540*
008550     1700-DELETE-CARD.
008560         MOVE WS-CMD-EMAIL TO WS-HOLD-EMAIL.
008570         PERFORM 9100-FIND-CUSTOMER.
008580         IF NOT WS-CUST-WAS-FOUND
008590             GO TO 1700-DELETE-CARD-EXIT.
008600         MOVE WS-CMD-CARD-NUMBER TO WS-HOLD-CARD-NUMBER.
008610         PERFORM 9200-FIND-CARD-FOR-CUSTOMER.
008620         IF NOT WS-CARD-WAS-FOUND
008630             GO TO 1700-DELETE-CARD-EXIT.
008640         SET WS-CARD-REMOVED (CRD-IDX) TO TRUE.
008650         MOVE WS-CARD-IBAN (CRD-IDX) TO WS-TXL-ACC-IBAN-ARG.
008660         MOVE 'CARD-DELETED   ' TO WS-TAG-ARG.
008670         MOVE 'The card has been destroyed' TO WS-DESC-ARG.
008680         MOVE ZERO TO WS-AMT-ARG.
008690         MOVE SPACES TO WS-CCY-ARG WS-AUX2-ARG.
008700         MOVE WS-CMD-CARD-NUMBER TO WS-AUX1-ARG.
008710         PERFORM 9000-LOG-TRANSACTION
008720             THRU 9000-LOG-TRANSACTION-EXIT.
008730     1700-DELETE-CARD-EXIT.
008740         EXIT.
008750*
008760*    SCANS EVERY CARD IN THE RUN (NOT JUST ONE CUSTOMER'S) FOR THE
008770*    COMMANDED NUMBER, SINCE THE COMMAND CARRIES NO OWNING EMAIL.
008780     1800-CHECK-CARD-STATUS.
008790         SET WS-ITEM-NOT-FOUND TO TRUE.
008800         PERFORM 1810-FIND-ANY-CARD
008810             VARYING CRD-IDX FROM 1 BY 1
008820             UNTIL CRD-IDX > WS-CARD-COUNT
008830             OR WS-ITEM-FOUND.
008840         IF NOT WS-ITEM-FOUND
008850             MOVE 'Card not found' TO WS-ERR-TEXT-ARG
008860             PERFORM 9950-BUILD-STATUS-LINE
008870             GO TO 1800-CHECK-CARD-STATUS-EXIT
008880         END-IF.
008890         MOVE WS-CARD-IBAN (CRD-IDX) TO WS-HOLD-IBAN.
008900         PERFORM 9150-FIND-ACCOUNT-BY-ID.
008910         IF NOT WS-ACCT-WAS-FOUND
008920             GO TO 1800-CHECK-CARD-STATUS-EXIT.
008930         IF WS-CARD-ACTIVE (CRD-IDX) AND
008940            WS-ACCT-BALANCE (ACT-IDX) NOT >
008950                WS-ACCT-MIN-BALANCE (ACT-IDX)
008960             PERFORM 1850-APPLY-CARD-STATUS-RULE
008970         END-IF.
008980     1800-CHECK-CARD-STATUS-EXIT.
008990         EXIT.
009000*
009010     1810-FIND-ANY-CARD.
009020         IF WS-CARD-NUMBER (CRD-IDX) = WS-CMD-CARD-NUMBER AND
009030            WS-CARD-IN-USE (CRD-IDX)
009040             SET WS-ITEM-FOUND TO TRUE
009050         END-IF.
009060*
009061*    DECIDE WARNING/FROZEN/NO-CHANGE FOR EVERY CARD ON THE ACCOUNT,
009062*    ONE DECISION FOR THE WHOLE ACCOUNT, THEN APPLY IT.  CLASSIC AND
009063*    SAVINGS ACCOUNTS READ THE GAP IN OPPOSITE DIRECTIONS -- SEE
009064*    DP-0915.  LOGGED ONLY WHEN THE DECISION IS FREEZE, PER THE
009065*    FIXED CARD-STAT WORDING BELOW.
009070     1850-APPLY-CARD-STATUS-RULE.
009071         SET WS-CARD-DECISION-NONE TO TRUE.
009072         IF WS-ACCT-TYPE-CLASSIC (ACT-IDX)
009073             COMPUTE WS-CARD-BAL-GAP =
009074                 WS-ACCT-BALANCE (ACT-IDX) -
009075                 WS-ACCT-MIN-BALANCE (ACT-IDX)
009076             IF WS-CARD-BAL-GAP NOT < 30 AND
009077                WS-ACCT-BALANCE (ACT-IDX) >
009078                    WS-ACCT-MIN-BALANCE (ACT-IDX)
009079                 SET WS-CARD-DECISION-WARN TO TRUE
009080             ELSE
009081                 IF WS-ACCT-BALANCE (ACT-IDX) NOT >
009082                    WS-ACCT-MIN-BALANCE (ACT-IDX)
009083                     SET WS-CARD-DECISION-FREEZE TO TRUE
009084                 END-IF
009085             END-IF
009086         ELSE
009087             COMPUTE WS-CARD-BAL-GAP =
009088                 WS-ACCT-MIN-BALANCE (ACT-IDX) -
009089                 WS-ACCT-BALANCE (ACT-IDX)
009090             IF WS-CARD-BAL-GAP NOT < 30 AND
009091                WS-ACCT-BALANCE (ACT-IDX) >
009092                    WS-ACCT-MIN-BALANCE (ACT-IDX)
009093                 SET WS-CARD-DECISION-WARN TO TRUE
009094             ELSE
009095                 IF WS-ACCT-BALANCE (ACT-IDX) <
009096                    WS-ACCT-MIN-BALANCE (ACT-IDX)
009097                     SET WS-CARD-DECISION-FREEZE TO TRUE
009098                 END-IF
009099             END-IF
009100         END-IF.
009101         MOVE WS-ACCT-IBAN (ACT-IDX) TO WS-CARD-FREEZE-IBAN.
009102         IF WS-CARD-DECISION-WARN
009103             PERFORM 1857-WARN-ONE-CARD
009104                 VARYING WS-SUB FROM 1 BY 1
009105                 UNTIL WS-SUB > WS-CARD-COUNT
009106         ELSE
009107             IF WS-CARD-DECISION-FREEZE
009108                 PERFORM 1855-FREEZE-ONE-CARD
009109                     VARYING WS-SUB FROM 1 BY 1
009110                     UNTIL WS-SUB > WS-CARD-COUNT
009111                 MOVE WS-ACCT-IBAN (ACT-IDX) TO WS-TXL-ACC-IBAN-ARG
009112                 MOVE 'CARD-STAT      ' TO WS-TAG-ARG
009113                 STRING 'You have reached the minimum amount of fund'
009114                        DELIMITED BY SIZE
009115                        's, the card will be frozen'
009116                        DELIMITED BY SIZE
009117                        INTO WS-DESC-ARG
009118                 MOVE ZERO TO WS-AMT-ARG
009119                 MOVE SPACES TO WS-CCY-ARG WS-AUX1-ARG WS-AUX2-ARG
009120                 PERFORM 9000-LOG-TRANSACTION
009121                     THRU 9000-LOG-TRANSACTION-EXIT
009122             END-IF
009123         END-IF.
009124*
009250     1855-FREEZE-ONE-CARD.
009260         IF WS-CARD-IBAN (WS-SUB) = WS-CARD-FREEZE-IBAN AND
009270            WS-CARD-IN-USE (WS-SUB)
009280             SET WS-CARD-FROZEN (WS-SUB) TO TRUE
009290         END-IF.
009291*
009292*    WARNING HALF OF THE RULE -- PARALLEL TO 1855-FREEZE-ONE-CARD
009293*    ABOVE, ADDED PER DP-0915.
009294     1857-WARN-ONE-CARD.
009295         IF WS-CARD-IBAN (WS-SUB) = WS-CARD-FREEZE-IBAN AND
009296            WS-CARD-IN-USE (WS-SUB)
009297             SET WS-CARD-WARNING (WS-SUB) TO TRUE
009298         END-IF.
009300*
009310*    ONLINE PAYMENT PROCESSOR
009320*
009330     2000-PAY-ONLINE.
009340         IF WS-CMD-AMOUNT = ZERO
009350             GO TO 2000-PAY-ONLINE-EXIT.
009360         MOVE WS-CMD-EMAIL TO WS-HOLD-EMAIL.
009370         PERFORM 9100-FIND-CUSTOMER.
009380         SET WS-ITEM-NOT-FOUND TO TRUE.
009390         IF WS-CUST-WAS-FOUND
009400             MOVE WS-CMD-CARD-NUMBER TO WS-HOLD-CARD-NUMBER
009410             PERFORM 9200-FIND-CARD-FOR-CUSTOMER
009420         END-IF.
009430         IF NOT WS-CARD-WAS-FOUND
009440             MOVE 'Card not found' TO WS-ERR-TEXT-ARG
009450             PERFORM 9950-BUILD-STATUS-LINE
009460             GO TO 2000-PAY-ONLINE-EXIT
009470         END-IF.
009480         MOVE WS-CARD-IBAN (CRD-IDX) TO WS-HOLD-IBAN.
009490         PERFORM 9150-FIND-ACCOUNT-BY-ID.
009500         IF NOT WS-ACCT-WAS-FOUND
009510             GO TO 2000-PAY-ONLINE-EXIT.
009520         IF WS-CARD-FROZEN (CRD-IDX)
009530             MOVE WS-ACCT-IBAN (ACT-IDX) TO WS-TXL-ACC-IBAN-ARG
009540             MOVE 'CARD-STAT      ' TO WS-TAG-ARG
009550             MOVE 'The card is frozen' TO WS-DESC-ARG
009560             MOVE ZERO TO WS-AMT-ARG
009570             MOVE SPACES TO WS-CCY-ARG WS-AUX1-ARG WS-AUX2-ARG
009580             PERFORM 9000-LOG-TRANSACTION
009590                 THRU 9000-LOG-TRANSACTION-EXIT
009600             GO TO 2000-PAY-ONLINE-EXIT
009610         END-IF.
009620*        CONVERT COMMAND AMOUNT TO THE ACCOUNT CURRENCY (PAY-AMT).
009630         MOVE WS-CMD-AMOUNT TO WS-CONV-AMOUNT.
009640         MOVE WS-CMD-CURRENCY TO WS-HOLD-CCY.
009650         MOVE WS-ACCT-CURRENCY (ACT-IDX) TO WS-TARGET-CCY.
009660         PERFORM 1000-CONVERT-CURRENCY
009670             THRU 1000-CONVERT-CURRENCY-EXIT.
009680         MOVE WS-CONV-RESULT TO WS-PAY-AMT.
009690*        RON-EQUIVALENT OF PAY-AMT, FOR FEE AND CASHBACK PURPOSES.
009700         MOVE WS-PAY-AMT TO WS-CONV-AMOUNT.
009710         MOVE WS-ACCT-CURRENCY (ACT-IDX) TO WS-HOLD-CCY.
009720         MOVE 'RON' TO WS-TARGET-CCY.
009730         PERFORM 1000-CONVERT-CURRENCY
009740             THRU 1000-CONVERT-CURRENCY-EXIT.
009750         MOVE WS-CONV-RESULT TO WS-RON-AMT.
009760*        LOOK UP THE MERCHANT; COMPUTE CASHBACK WHEN RECOGNIZED.
009770         MOVE ZERO TO WS-CASHBACK-RON WS-CASHBACK-ACC.
009780         MOVE WS-CMD-DESCRIPTION TO WS-HOLD-MERCHANT.
009790         PERFORM 9400-FIND-MERCHANT-BY-NAME.
009800         IF WS-MCH-WAS-FOUND AND
009810            (WS-MCH-STRAT-COUNT (MCH-IDX) OR
009820             WS-MCH-STRAT-SPEND (MCH-IDX))
009830             PERFORM 2050-COMPUTE-CASHBACK
009840         END-IF.
009850*        TRANSACTION FEE, IF THE CUSTOMER'S PLAN APPLIES ONE.
009860         PERFORM 4700-PLAN-FEE-RATE.
009870         PERFORM 4750-PLAN-FEE-APPLIES.
009880         IF WS-FEE-APPLIES-SW = 'Y'
009890             COMPUTE WS-FEE-RON ROUNDED =
009900                 WS-FEE-RATE * WS-RON-AMT
009910             MOVE WS-FEE-RON TO WS-CONV-AMOUNT
009920             MOVE 'RON' TO WS-HOLD-CCY
009930             MOVE WS-ACCT-CURRENCY (ACT-IDX) TO WS-TARGET-CCY
009940             PERFORM 1000-CONVERT-CURRENCY
009950                 THRU 1000-CONVERT-CURRENCY-EXIT
009960             MOVE WS-CONV-RESULT TO WS-FEE-ACC
009970         ELSE
009980             MOVE ZERO TO WS-FEE-ACC
009990         END-IF.
010000         COMPUTE WS-TOTAL-CHARGE = WS-PAY-AMT + WS-FEE-ACC.
010010         IF WS-ACCT-BALANCE (ACT-IDX) < WS-TOTAL-CHARGE
010020             MOVE WS-ACCT-IBAN (ACT-IDX) TO WS-TXL-ACC-IBAN-ARG
010030             MOVE 'NO-FUNDS       ' TO WS-TAG-ARG
010040             MOVE 'Insufficient funds' TO WS-DESC-ARG
010050             MOVE ZERO TO WS-AMT-ARG
010060             MOVE SPACES TO WS-CCY-ARG WS-AUX1-ARG WS-AUX2-ARG
010070             PERFORM 9000-LOG-TRANSACTION
010080                 THRU 9000-LOG-TRANSACTION-EXIT
010090             GO TO 2000-PAY-ONLINE-EXIT
010100         END-IF.
010110         SUBTRACT WS-TOTAL-CHARGE
010120             FROM WS-ACCT-BALANCE (ACT-IDX).
010130         IF WS-CASHBACK-ACC > ZERO
010140             ADD WS-CASHBACK-ACC TO WS-ACCT-BALANCE (ACT-IDX)
010150         END-IF.
010160         ADD 1 TO WS-MPY-COUNT.
010170         SET MPY-IDX TO WS-MPY-COUNT.
010180         MOVE WS-ACCT-IBAN (ACT-IDX)
010190             TO WS-MPY-ACC-IBAN (MPY-IDX).
010200         MOVE WS-CMD-DESCRIPTION TO WS-MPY-MERCHANT (MPY-IDX).
010210         MOVE WS-PAY-AMT TO WS-MPY-AMOUNT (MPY-IDX).
010220         MOVE WS-TIMESTAMP TO WS-MPY-TIMESTAMP(MPY-IDX).
010230         MOVE 'Card payment'
010240             TO WS-MPY-DESCRIPTION(MPY-IDX).
010250         PERFORM 4550-CHECK-AUTO-GOLD-UPGRADE.
010260         MOVE WS-ACCT-IBAN (ACT-IDX) TO WS-TXL-ACC-IBAN-ARG.
010270         MOVE 'ONLN-PAYMENT   ' TO WS-TAG-ARG.
010280         MOVE 'Card payment' TO WS-DESC-ARG.
010290         MOVE WS-PAY-AMT TO WS-AMT-ARG.
010300         MOVE WS-ACCT-CURRENCY (ACT-IDX) TO WS-CCY-ARG.
010310         MOVE WS-CMD-DESCRIPTION TO WS-AUX1-ARG.
010320         MOVE SPACES TO WS-AUX2-ARG.
010330         PERFORM 9000-LOG-TRANSACTION
010340             THRU 9000-LOG-TRANSACTION-EXIT.
010350         IF WS-CARD-TYPE-ONETIME (CRD-IDX)
010360             PERFORM 2060-RECYCLE-ONETIME-CARD
010370         END-IF.
010380     2000-PAY-ONLINE-EXIT.
010390         EXIT.
010400*
010410     2060-RECYCLE-ONETIME-CARD.
010420         MOVE WS-CARD-NUMBER (CRD-IDX) TO WS-AUX1-ARG.
010430         MOVE WS-ACCT-IBAN (ACT-IDX)   TO WS-TXL-ACC-IBAN-ARG.
010440         MOVE 'CARD-DELETED   '        TO WS-TAG-ARG.
010450         MOVE 'The card has been destroyed' TO WS-DESC-ARG.
010460         MOVE ZERO TO WS-AMT-ARG.
010470         MOVE SPACES TO WS-CCY-ARG WS-AUX2-ARG.
010480         PERFORM 9000-LOG-TRANSACTION
010490             THRU 9000-LOG-TRANSACTION-EXIT.
010500         PERFORM 9350-NEXT-CARD-NUMBER.
010510         MOVE WS-GENERATED-CARD TO WS-CARD-NUMBER (CRD-IDX).
010520         SET WS-CARD-ACTIVE (CRD-IDX) TO TRUE.
010530         MOVE WS-GENERATED-CARD TO WS-AUX1-ARG.
010540         MOVE 'CARD-CREATED   ' TO WS-TAG-ARG.
010550         MOVE 'New card created' TO WS-DESC-ARG.
010560         PERFORM 9000-LOG-TRANSACTION
010570             THRU 9000-LOG-TRANSACTION-EXIT.
010580*
010590*    CASHBACK ENGINE -- ENTRY POINT (CALLED FROM 2000-PAY-ONLINE
010600*    ONLY
010610*    WHEN THE MERCHANT DECLARES A RECOGNIZED STRATEGY NAME).
010620*
010630     2050-COMPUTE-CASHBACK.
010640         MOVE WS-ACCT-IBAN (ACT-IDX) TO WS-HOLD-IBAN.
010650         PERFORM 9450-FIND-OR-ADD-CASHBACK.
010660         PERFORM 4800-SPENDING-THRESHOLD-CASHBACK.
010670         PERFORM 4850-TXN-COUNT-CASHBACK.
010680         IF WS-STRAT2-CASHBACK > WS-STRAT1-CASHBACK
010690             MOVE WS-STRAT2-CASHBACK TO WS-CASHBACK-RON
010700         ELSE
010710             MOVE WS-STRAT1-CASHBACK TO WS-CASHBACK-RON
010720         END-IF.
010730         IF WS-CASHBACK-RON > ZERO
010740             MOVE WS-CASHBACK-RON TO WS-CONV-AMOUNT
010750             MOVE 'RON' TO WS-HOLD-CCY
010760             MOVE WS-ACCT-CURRENCY (ACT-IDX) TO WS-TARGET-CCY
010770             PERFORM 1000-CONVERT-CURRENCY
010780                 THRU 1000-CONVERT-CURRENCY-EXIT
010790             MOVE WS-CONV-RESULT TO WS-CASHBACK-ACC
010800         ELSE
010810             MOVE ZERO TO WS-CASHBACK-ACC
010820         END-IF.
010830*
010840*
010850*    MONEY TRANSFER PROCESSOR
010860*
010870     2500-SEND-MONEY.
010880         MOVE WS-CMD-EMAIL TO WS-HOLD-EMAIL.
010890         PERFORM 9100-FIND-CUSTOMER.
010900         IF NOT WS-CUST-WAS-FOUND
010910             GO TO 2500-SEND-MONEY-EXIT.
010920         MOVE WS-CMD-ACCOUNT TO WS-HOLD-IBAN.
010930         PERFORM 9160-FIND-ACCOUNT-BY-CUSTOMER.
010940         IF NOT WS-ACCT-WAS-FOUND
010950             GO TO 2500-SEND-MONEY-EXIT.
010960         SET WS-SEND-ACT-IDX TO ACT-IDX.
010970         MOVE WS-CMD-RECEIVER TO WS-HOLD-IBAN.
010980         PERFORM 9150-FIND-ACCOUNT-BY-ID.
010990         IF NOT WS-ACCT-WAS-FOUND
011000             MOVE 'User not found' TO WS-ERR-TEXT-ARG
011010             PERFORM 9950-BUILD-STATUS-LINE
011020             GO TO 2500-SEND-MONEY-EXIT
011030         END-IF.
011040         SET WS-RECV-ACT-IDX TO ACT-IDX.
011050         MOVE WS-CMD-AMOUNT TO WS-CONV-AMOUNT.
011060         MOVE WS-ACCT-CURRENCY (WS-SEND-ACT-IDX)
011070             TO WS-HOLD-CCY.
011080         MOVE WS-ACCT-CURRENCY (WS-RECV-ACT-IDX)
011090             TO WS-TARGET-CCY.
011100         PERFORM 1000-CONVERT-CURRENCY
011110             THRU 1000-CONVERT-CURRENCY-EXIT.
011120         MOVE WS-CONV-RESULT TO WS-RECV-AMT.
011130         MOVE ZERO TO WS-FEE-ACC.
011140         IF WS-CUST-PLAN (CUS-IDX) = 'standard'
011150             COMPUTE WS-FEE-ACC ROUNDED = 0.002 * WS-CMD-AMOUNT
011160         ELSE
011170             IF WS-CUST-PLAN (CUS-IDX) = 'silver  '
011180                 MOVE WS-CMD-AMOUNT TO WS-CONV-AMOUNT
011190                 MOVE WS-ACCT-CURRENCY (WS-SEND-ACT-IDX)
011200                     TO WS-HOLD-CCY
011210                 MOVE 'RON' TO WS-TARGET-CCY
011220                 PERFORM 1000-CONVERT-CURRENCY
011230                     THRU 1000-CONVERT-CURRENCY-EXIT
011240                 IF WS-CONV-RESULT NOT < 500
011250                     COMPUTE WS-FEE-ACC ROUNDED
011260                         = 0.001 * WS-CMD-AMOUNT
011270                 END-IF
011280             END-IF
011290         END-IF.
011300         IF WS-ACCT-BALANCE (WS-SEND-ACT-IDX) <
011310                 WS-CMD-AMOUNT + WS-FEE-ACC
011320             MOVE WS-ACCT-IBAN (WS-SEND-ACT-IDX)
011330                 TO WS-TXL-ACC-IBAN-ARG
011340             MOVE 'NO-FUNDS       ' TO WS-TAG-ARG
011350             MOVE 'Insufficient funds' TO WS-DESC-ARG
011360             MOVE ZERO TO WS-AMT-ARG
011370             MOVE SPACES TO WS-CCY-ARG WS-AUX1-ARG WS-AUX2-ARG
011380             PERFORM 9000-LOG-TRANSACTION
011390                 THRU 9000-LOG-TRANSACTION-EXIT
011400             GO TO 2500-SEND-MONEY-EXIT
011410         END-IF.
011420         SUBTRACT WS-CMD-AMOUNT, WS-FEE-ACC
011430             FROM WS-ACCT-BALANCE (WS-SEND-ACT-IDX).
011440         ADD WS-RECV-AMT TO WS-ACCT-BALANCE (WS-RECV-ACT-IDX).
011450         MOVE WS-ACCT-IBAN (WS-SEND-ACT-IDX)
011460             TO WS-TXL-ACC-IBAN-ARG.
011470         MOVE 'TRANSFER       ' TO WS-TAG-ARG.
011480         MOVE WS-CMD-DESCRIPTION TO WS-DESC-ARG.
011490         MOVE WS-CMD-AMOUNT TO WS-AMT-ARG.
011500         MOVE WS-ACCT-CURRENCY (WS-SEND-ACT-IDX) TO WS-CCY-ARG.
011510         MOVE WS-ACCT-IBAN (WS-RECV-ACT-IDX) TO WS-AUX1-ARG.
011520         MOVE 'sent      ' TO WS-AUX2-ARG.
011530         PERFORM 9000-LOG-TRANSACTION
011540             THRU 9000-LOG-TRANSACTION-EXIT.
011550         MOVE WS-ACCT-IBAN (WS-RECV-ACT-IDX)
011560             TO WS-TXL-ACC-IBAN-ARG.
011570         MOVE WS-RECV-AMT TO WS-AMT-ARG.
011580         MOVE WS-ACCT-CURRENCY (WS-RECV-ACT-IDX) TO WS-CCY-ARG.
011590         MOVE WS-ACCT-IBAN (WS-SEND-ACT-IDX) TO WS-AUX1-ARG.
011600         MOVE 'received  ' TO WS-AUX2-ARG.
011610         PERFORM 9000-LOG-TRANSACTION
011620             THRU 9000-LOG-TRANSACTION-EXIT.
011630     2500-SEND-MONEY-EXIT.
011640         EXIT.
011650*
011660*
011670*    SPLIT PAYMENT PROCESSOR
011680*
011690     3000-SPLIT-PAYMENT.
011700         IF WS-CMD-ACCT-COUNT = ZERO
011710             GO TO 3000-SPLIT-PAYMENT-EXIT.
011720         IF WS-CMD-SPLIT-TYPE = 'custom  '
011730             PERFORM 3100-QUEUE-CUSTOM-SPLIT
011740                 VARYING WS-SPLIT-SUB FROM 1 BY 1
011750                 UNTIL WS-SPLIT-SUB > WS-CMD-ACCT-COUNT
011760             GO TO 3000-SPLIT-PAYMENT-EXIT
011770         END-IF.
011780         COMPUTE WS-SPLIT-SHARE ROUNDED =
011790             WS-CMD-AMOUNT / WS-CMD-ACCT-COUNT.
011800         PERFORM 3050-APPLY-EQUAL-SPLIT
011810             VARYING WS-SPLIT-SUB FROM 1 BY 1
011820             UNTIL WS-SPLIT-SUB > WS-CMD-ACCT-COUNT.
011830     3000-SPLIT-PAYMENT-EXIT.
011840         EXIT.
011850*
011860     3050-APPLY-EQUAL-SPLIT.
011870         MOVE WS-CMD-ACCT-LIST (WS-SPLIT-SUB) TO WS-HOLD-IBAN.
011880         PERFORM 9170-FIND-ACCOUNT-ANYWHERE.
011890         IF NOT WS-ACCT-WAS-FOUND
011900             STRING 'Account not found: ' DELIMITED BY SIZE
011910                    WS-HOLD-IBAN        DELIMITED BY SIZE
011920                    INTO WS-ERR-TEXT-ARG
011930             PERFORM 9950-BUILD-STATUS-LINE
011940             GO TO 3050-APPLY-EQUAL-SPLIT-EXIT
011950         END-IF.
011960         MOVE WS-SPLIT-SHARE TO WS-CONV-AMOUNT.
011970         MOVE WS-CMD-CURRENCY TO WS-HOLD-CCY.
011980         MOVE WS-ACCT-CURRENCY (ACT-IDX) TO WS-TARGET-CCY.
011990         PERFORM 1000-CONVERT-CURRENCY
012000             THRU 1000-CONVERT-CURRENCY-EXIT.
012010         IF WS-ACCT-BALANCE (ACT-IDX) < WS-CONV-RESULT
012020             STRING 'Insufficient funds for account: '
012030                        DELIMITED BY SIZE
012040                    WS-HOLD-IBAN        DELIMITED BY SIZE
012050                    INTO WS-ERR-TEXT-ARG
012060             PERFORM 9950-BUILD-STATUS-LINE
012070             MOVE WS-ACCT-IBAN (ACT-IDX) TO WS-TXL-ACC-IBAN-ARG
012080             MOVE 'FAILED-SPLIT   ' TO WS-TAG-ARG
012090             MOVE 'Failed split payment of' TO WS-DESC-ARG
012100             MOVE WS-CONV-RESULT TO WS-AMT-ARG
012110             MOVE WS-ACCT-CURRENCY (ACT-IDX) TO WS-CCY-ARG
012120             MOVE SPACES TO WS-AUX1-ARG WS-AUX2-ARG
012130             PERFORM 9000-LOG-TRANSACTION
012140                 THRU 9000-LOG-TRANSACTION-EXIT
012150             GO TO 3050-APPLY-EQUAL-SPLIT-EXIT
012160         END-IF.
012170         SUBTRACT WS-CONV-RESULT
012180             FROM WS-ACCT-BALANCE (ACT-IDX).
012190         MOVE WS-ACCT-IBAN (ACT-IDX) TO WS-TXL-ACC-IBAN-ARG.
012200         MOVE 'SPLIT-PAY      ' TO WS-TAG-ARG.
012210         MOVE 'Split payment of' TO WS-DESC-ARG.
012220         MOVE WS-CONV-RESULT TO WS-AMT-ARG.
012230         MOVE WS-ACCT-CURRENCY (ACT-IDX) TO WS-CCY-ARG.
012240         MOVE SPACES TO WS-AUX1-ARG WS-AUX2-ARG.
012250         PERFORM 9000-LOG-TRANSACTION
012260             THRU 9000-LOG-TRANSACTION-EXIT.
012270     3050-APPLY-EQUAL-SPLIT-EXIT.
012280         EXIT.
012290*
012300     3100-QUEUE-CUSTOM-SPLIT.
012310         MOVE WS-CMD-ACCT-LIST (WS-SPLIT-SUB) TO WS-HOLD-IBAN.
012320         PERFORM 9170-FIND-ACCOUNT-ANYWHERE.
012330         IF NOT WS-ACCT-WAS-FOUND
012340             GO TO 3100-QUEUE-CUSTOM-SPLIT-EXIT.
012350         ADD 1 TO WS-SPLIT-Q-COUNT.
012360         SET WS-SPLIT-Q-SUB TO WS-SPLIT-Q-COUNT.
012370         MOVE WS-ACCT-EMAIL (ACT-IDX) TO
012380             WS-SPLIT-Q-EMAIL (WS-SPLIT-Q-SUB).
012390         MOVE ZERO TO WS-SPLIT-Q-AMOUNT (WS-SPLIT-Q-SUB).
012400         MOVE WS-ACCT-IBAN (ACT-IDX) TO WS-TXL-ACC-IBAN-ARG.
012410         MOVE 'SPLIT-PAY      ' TO WS-TAG-ARG.
012420         MOVE 'Split payment of' TO WS-DESC-ARG.
012430         MOVE ZERO TO WS-AMT-ARG.
012440         MOVE WS-CMD-CURRENCY TO WS-CCY-ARG.
012450         MOVE SPACES TO WS-AUX1-ARG WS-AUX2-ARG.
012460         PERFORM 9000-LOG-TRANSACTION
012470             THRU 9000-LOG-TRANSACTION-EXIT.
012480     3100-QUEUE-CUSTOM-SPLIT-EXIT.
012490         EXIT.
012500*
012510     3150-ACCEPT-SPLIT-PAYMENT.
012520         MOVE WS-CMD-EMAIL TO WS-HOLD-EMAIL.
012530         PERFORM 9100-FIND-CUSTOMER.
012540         IF NOT WS-CUST-WAS-FOUND
012550             GO TO 3150-ACCEPT-SPLIT-PAYMENT-EXIT.
012560         MOVE 'N' TO WS-SPLIT-FOUND-SW.
012570         PERFORM 3160-FIND-OLDEST-REQUEST
012580             VARYING WS-SPLIT-Q-SUB FROM 1 BY 1
012590             UNTIL WS-SPLIT-Q-SUB > WS-SPLIT-Q-COUNT
012600             OR WS-SPLIT-FOUND-SW = 'Y'.
012610         IF WS-SPLIT-FOUND-SW NOT = 'Y'
012620             GO TO 3150-ACCEPT-SPLIT-PAYMENT-EXIT.
012630         MOVE WS-CMD-EMAIL TO WS-HOLD-EMAIL.
012640         PERFORM 9180-FIND-FIRST-CLASSIC-ACCOUNT.
012650         IF WS-ACCT-WAS-FOUND AND
012660            WS-ACCT-BALANCE (ACT-IDX) NOT <
012670                WS-SPLIT-Q-AMOUNT (WS-SPLIT-Q-SUB)
012680             SUBTRACT WS-SPLIT-Q-AMOUNT (WS-SPLIT-Q-SUB)
012690                 FROM WS-ACCT-BALANCE (ACT-IDX)
012700         END-IF.
012710     3150-ACCEPT-SPLIT-PAYMENT-EXIT.
012720         EXIT.
012730*
012740     3160-FIND-OLDEST-REQUEST.
012750         IF WS-SPLIT-Q-EMAIL (WS-SPLIT-Q-SUB) = WS-CMD-EMAIL
012760             MOVE 'Y' TO WS-SPLIT-FOUND-SW.
012770*
012780*    SAVINGS ENGINE
012790*
012800     3500-ADD-INTEREST.
012810         MOVE WS-CMD-ACCOUNT TO WS-HOLD-IBAN.
012820         PERFORM 9170-FIND-ACCOUNT-ANYWHERE.
012830         IF NOT WS-ACCT-WAS-FOUND
012840             GO TO 3500-ADD-INTEREST-EXIT.
012850         IF NOT WS-ACCT-TYPE-SAVINGS (ACT-IDX)
012860             MOVE 'This is not a savings account'
012870                 TO WS-ERR-TEXT-ARG
012880             PERFORM 9950-BUILD-STATUS-LINE
012890             GO TO 3500-ADD-INTEREST-EXIT
012900         END-IF.
012910         COMPUTE WS-NEW-BALANCE ROUNDED =
012920             WS-ACCT-BALANCE (ACT-IDX) *
012930                 (1 + WS-ACCT-INTEREST-RATE (ACT-IDX)).
012940         COMPUTE WS-INTEREST-EARNED ROUNDED =
012950             WS-NEW-BALANCE - WS-ACCT-BALANCE (ACT-IDX).
012960         MOVE WS-NEW-BALANCE TO WS-ACCT-BALANCE (ACT-IDX).
012970         MOVE WS-ACCT-IBAN (ACT-IDX) TO WS-TXL-ACC-IBAN-ARG.
012980         MOVE 'INTEREST       ' TO WS-TAG-ARG.
012990         MOVE 'Interest rate income' TO WS-DESC-ARG.
013000         COMPUTE WS-INTEREST-EARNED-2DEC ROUNDED
013010             = WS-INTEREST-EARNED.
013020         MOVE WS-INTEREST-EARNED-2DEC TO WS-AMT-ARG.
013030         MOVE WS-ACCT-CURRENCY (ACT-IDX) TO WS-CCY-ARG.
013040         MOVE SPACES TO WS-AUX1-ARG WS-AUX2-ARG.
013050         PERFORM 9000-LOG-TRANSACTION
013060             THRU 9000-LOG-TRANSACTION-EXIT.
013070     3500-ADD-INTEREST-EXIT.
013080         EXIT.
013090*
013100     3600-CHANGE-INTEREST-RATE.
013110         MOVE WS-CMD-ACCOUNT TO WS-HOLD-IBAN.
013120         PERFORM 9170-FIND-ACCOUNT-ANYWHERE.
013130         IF NOT WS-ACCT-WAS-FOUND
013140             MOVE 'Account not found' TO WS-ERR-TEXT-ARG
013150             PERFORM 9950-BUILD-STATUS-LINE
013160             GO TO 3600-CHANGE-INTEREST-RATE-EXIT
013170         END-IF.
013180         IF NOT WS-ACCT-TYPE-SAVINGS (ACT-IDX)
013190             MOVE 'This is not a savings account'
013200                 TO WS-ERR-TEXT-ARG
013210             PERFORM 9950-BUILD-STATUS-LINE
013220             GO TO 3600-CHANGE-INTEREST-RATE-EXIT
013230         END-IF.
013240         MOVE WS-CMD-INTEREST-RATE
013250             TO WS-ACCT-INTEREST-RATE (ACT-IDX).
013260     3600-CHANGE-INTEREST-RATE-EXIT.
013270         EXIT.
013280*
013290     3700-WITHDRAW-SAVINGS.
013300         MOVE WS-CMD-EMAIL TO WS-HOLD-EMAIL.
013310         PERFORM 9100-FIND-CUSTOMER.
013320         IF NOT WS-CUST-WAS-FOUND
013330             GO TO 3700-WITHDRAW-SAVINGS-EXIT.
013340         MOVE WS-CMD-ACCOUNT TO WS-HOLD-IBAN.
013350         PERFORM 9160-FIND-ACCOUNT-BY-CUSTOMER.
013360         IF NOT WS-ACCT-WAS-FOUND OR
013370            NOT WS-ACCT-TYPE-SAVINGS (ACT-IDX)
013380             GO TO 3700-WITHDRAW-SAVINGS-EXIT.
013390         SET WS-SAVE-ACT-IDX TO ACT-IDX.
013400         PERFORM 9190-FIND-CURRENCY-ACCOUNT.
013410         IF NOT WS-ACCT2-FOUND-SW = 'Y'
013420             MOVE WS-ACCT-IBAN (WS-SAVE-ACT-IDX)
013430                 TO WS-TXL-ACC-IBAN-ARG
013440             MOVE 'NO-CLASSIC     ' TO WS-TAG-ARG
013450             MOVE 'You do not have a classic account.'
013460                 TO WS-DESC-ARG
013470             MOVE ZERO TO WS-AMT-ARG
013480             MOVE SPACES TO WS-CCY-ARG WS-AUX1-ARG WS-AUX2-ARG
013490             PERFORM 9000-LOG-TRANSACTION
013500                 THRU 9000-LOG-TRANSACTION-EXIT
013510             GO TO 3700-WITHDRAW-SAVINGS-EXIT
013520         END-IF.
013530         MOVE WS-CUST-BIRTH-DATE (CUS-IDX)
013540             TO WS-BIRTH-DATE-WORK.
013550         COMPUTE WS-AGE-YEARS = WS-REF-CCYY - WS-BIRTH-CCYY.
013560         IF WS-BIRTH-MM > WS-REF-MM OR
013570            (WS-BIRTH-MM = WS-REF-MM
013580                AND WS-BIRTH-DD > WS-REF-DD)
013590             SUBTRACT 1 FROM WS-AGE-YEARS
013600         END-IF.
013610         IF WS-AGE-YEARS < 21
013620             MOVE WS-ACCT-IBAN (WS-SAVE-ACT-IDX)
013630                 TO WS-TXL-ACC-IBAN-ARG
013640             MOVE 'UNDERAGE       ' TO WS-TAG-ARG
013650             MOVE 'You don''t have the minimum age required.'
013660                 TO WS-DESC-ARG
013670             MOVE ZERO TO WS-AMT-ARG
013680             MOVE SPACES TO WS-CCY-ARG WS-AUX1-ARG WS-AUX2-ARG
013690             PERFORM 9000-LOG-TRANSACTION
013700                 THRU 9000-LOG-TRANSACTION-EXIT
013710             GO TO 3700-WITHDRAW-SAVINGS-EXIT
013720         END-IF.
013730         MOVE WS-CMD-AMOUNT TO WS-CONV-AMOUNT.
013740         MOVE WS-CMD-CURRENCY TO WS-HOLD-CCY.
013750         MOVE WS-ACCT-CURRENCY (WS-SAVE-ACT-IDX)
013760             TO WS-TARGET-CCY.
013770         PERFORM 1000-CONVERT-CURRENCY
013780             THRU 1000-CONVERT-CURRENCY-EXIT.
013790         IF WS-ACCT-BALANCE (WS-SAVE-ACT-IDX) < WS-CONV-RESULT
013800             GO TO 3700-WITHDRAW-SAVINGS-EXIT.
013810         SUBTRACT WS-CONV-RESULT FROM
013820             WS-ACCT-BALANCE (WS-SAVE-ACT-IDX).
013830         ADD WS-CMD-AMOUNT TO WS-ACCT-BALANCE (WS-ACCT2-IDX).
013840     3700-WITHDRAW-SAVINGS-EXIT.
013850         EXIT.
013860*
013870*    CASH WITHDRAWAL PROCESSOR
013880*
013890     4000-CASH-WITHDRAWAL.
013900         IF WS-CMD-AMOUNT NOT > ZERO
013910             GO TO 4000-CASH-WITHDRAWAL-EXIT.
013920         MOVE WS-CMD-EMAIL TO WS-HOLD-EMAIL.
013930         PERFORM 9100-FIND-CUSTOMER.
013940         SET WS-CARD-FOUND-SW TO 'N'.
013950         IF WS-CUST-WAS-FOUND
013960             MOVE WS-CMD-CARD-NUMBER TO WS-HOLD-CARD-NUMBER
013970             PERFORM 9200-FIND-CARD-FOR-CUSTOMER
013980         END-IF.
013990         IF NOT WS-CARD-WAS-FOUND
014000             MOVE 'Card not found' TO WS-ERR-TEXT-ARG
014010             PERFORM 9950-BUILD-STATUS-LINE
014020             GO TO 4000-CASH-WITHDRAWAL-EXIT
014030         END-IF.
014040         MOVE WS-CARD-IBAN (CRD-IDX) TO WS-HOLD-IBAN.
014050         PERFORM 9150-FIND-ACCOUNT-BY-ID.
014060         IF NOT WS-ACCT-WAS-FOUND
014070             GO TO 4000-CASH-WITHDRAWAL-EXIT.
014080         PERFORM 4700-PLAN-FEE-RATE.
014090         MOVE WS-CMD-AMOUNT TO WS-RON-AMT.
014100         PERFORM 4750-PLAN-FEE-APPLIES.
014110         IF WS-FEE-APPLIES-SW = 'Y'
014120             COMPUTE WS-FEE-RON ROUNDED
014130                 = WS-FEE-RATE * WS-CMD-AMOUNT
014140         ELSE
014150             MOVE ZERO TO WS-FEE-RON
014160         END-IF.
014170         COMPUTE WS-CONV-AMOUNT = WS-CMD-AMOUNT + WS-FEE-RON.
014180         MOVE 'RON' TO WS-HOLD-CCY.
014190         MOVE WS-ACCT-CURRENCY (ACT-IDX) TO WS-TARGET-CCY.
014200         PERFORM 1000-CONVERT-CURRENCY
014210             THRU 1000-CONVERT-CURRENCY-EXIT.
014220         IF WS-ACCT-BALANCE (ACT-IDX) < WS-CONV-RESULT
014230             MOVE WS-ACCT-IBAN (ACT-IDX) TO WS-TXL-ACC-IBAN-ARG
014240             MOVE 'NO-FUNDS       ' TO WS-TAG-ARG
014250             MOVE 'Insufficient funds' TO WS-DESC-ARG
014260             MOVE ZERO TO WS-AMT-ARG
014270             MOVE SPACES TO WS-CCY-ARG WS-AUX1-ARG WS-AUX2-ARG
014280             PERFORM 9000-LOG-TRANSACTION
014290                 THRU 9000-LOG-TRANSACTION-EXIT
014300             GO TO 4000-CASH-WITHDRAWAL-EXIT
014310         END-IF.
014320         SUBTRACT WS-CONV-RESULT
014330             FROM WS-ACCT-BALANCE (ACT-IDX).
014340         MOVE WS-ACCT-IBAN (ACT-IDX) TO WS-TXL-ACC-IBAN-ARG.
014350         MOVE 'WITHDRAW-CASH  ' TO WS-TAG-ARG.
014360         MOVE 'Cash withdrawal of' TO WS-DESC-ARG.
014370         MOVE WS-CMD-AMOUNT TO WS-AMT-ARG.
014380         MOVE 'RON' TO WS-CCY-ARG.
014390         MOVE SPACES TO WS-AUX1-ARG WS-AUX2-ARG.
014400         PERFORM 9000-LOG-TRANSACTION
014410             THRU 9000-LOG-TRANSACTION-EXIT.
014420     4000-CASH-WITHDRAWAL-EXIT.
014430         EXIT.
014440*
014450*    FEE-PLAN ENGINE
014460*
014470     4500-UPGRADE-PLAN.
014480         MOVE WS-CMD-ACCOUNT TO WS-HOLD-IBAN.
014490         PERFORM 9170-FIND-ACCOUNT-ANYWHERE.
014500         IF NOT WS-ACCT-WAS-FOUND
014510             GO TO 4500-UPGRADE-PLAN-EXIT.
014520         MOVE WS-ACCT-EMAIL (ACT-IDX) TO WS-HOLD-EMAIL.
014530         PERFORM 9100-FIND-CUSTOMER.
014540         IF NOT WS-CUST-WAS-FOUND
014550             GO TO 4500-UPGRADE-PLAN-EXIT.
014560         IF WS-CMD-NEW-PLAN = WS-CUST-PLAN (CUS-IDX)
014570             GO TO 4500-UPGRADE-PLAN-EXIT.
014580         MOVE ZERO TO WS-UPGRADE-FEE-RON.
014590         IF (WS-CUST-PLAN (CUS-IDX) = 'standard' OR
014600             WS-CUST-PLAN (CUS-IDX) = 'student ') AND
014610             WS-CMD-NEW-PLAN = 'silver  '
014620             MOVE 100 TO WS-UPGRADE-FEE-RON
014630         END-IF.
014640         IF (WS-CUST-PLAN (CUS-IDX) = 'standard' OR
014650             WS-CUST-PLAN (CUS-IDX) = 'student ') AND
014660             WS-CMD-NEW-PLAN = 'gold    '
014670             MOVE 350 TO WS-UPGRADE-FEE-RON
014680         END-IF.
014690         IF WS-CUST-PLAN (CUS-IDX) = 'silver  ' AND
014700            WS-CMD-NEW-PLAN = 'gold    '
014710             MOVE 250 TO WS-UPGRADE-FEE-RON
014720         END-IF.
014730         IF WS-UPGRADE-FEE-RON = ZERO
014740             GO TO 4500-UPGRADE-PLAN-EXIT.
014750         MOVE WS-UPGRADE-FEE-RON TO WS-CONV-AMOUNT.
014760         MOVE 'RON' TO WS-HOLD-CCY.
014770         MOVE WS-ACCT-CURRENCY (ACT-IDX) TO WS-TARGET-CCY.
014780         PERFORM 1000-CONVERT-CURRENCY
014790             THRU 1000-CONVERT-CURRENCY-EXIT.
014800         IF WS-ACCT-BALANCE (ACT-IDX) < WS-CONV-RESULT
014810             MOVE WS-ACCT-IBAN (ACT-IDX) TO WS-TXL-ACC-IBAN-ARG
014820             MOVE 'NO-FUNDS       ' TO WS-TAG-ARG
014830             MOVE 'Insufficient funds for upgrade'
014840                 TO WS-DESC-ARG
014850             MOVE ZERO TO WS-AMT-ARG
014860             MOVE SPACES TO WS-CCY-ARG WS-AUX1-ARG WS-AUX2-ARG
014870             PERFORM 9000-LOG-TRANSACTION
014880                 THRU 9000-LOG-TRANSACTION-EXIT
014890             GO TO 4500-UPGRADE-PLAN-EXIT
014900         END-IF.
014910         SUBTRACT WS-CONV-RESULT
014920             FROM WS-ACCT-BALANCE (ACT-IDX).
014930         MOVE WS-CMD-NEW-PLAN TO WS-CUST-PLAN (CUS-IDX).
014940         MOVE WS-ACCT-IBAN (ACT-IDX) TO WS-TXL-ACC-IBAN-ARG.
014950         MOVE 'PLAN-UPGRADED  ' TO WS-TAG-ARG.
014960         MOVE 'Upgrade plan' TO WS-DESC-ARG.
014970         MOVE WS-UPGRADE-FEE-RON TO WS-AMT-ARG.
014980         MOVE 'RON' TO WS-CCY-ARG.
014990         MOVE WS-CMD-NEW-PLAN TO WS-AUX1-ARG.
015000         MOVE SPACES TO WS-AUX2-ARG.
015010         PERFORM 9000-LOG-TRANSACTION
015020             THRU 9000-LOG-TRANSACTION-EXIT.
015030     4500-UPGRADE-PLAN-EXIT.
015040         EXIT.
015050*
015060*    AUTOMATIC GOLD UPGRADE -- CALLED AFTER EVERY SUCCESSFUL
015070*    PAYMENT.
015080     4550-CHECK-AUTO-GOLD-UPGRADE.
015090         IF WS-CUST-PLAN (CUS-IDX) = 'gold    '
015100             GO TO 4550-CHECK-AUTO-GOLD-UPGRADE-EXIT.
015110         MOVE ZERO TO WS-QUALIFY-COUNT.
015120         PERFORM 4560-COUNT-QUALIFYING-TXN
015130             VARYING TXL-IDX FROM 1 BY 1
015140             UNTIL TXL-IDX > WS-TXL-COUNT.
015150         IF WS-QUALIFY-COUNT NOT < 5
015160             MOVE 'gold    ' TO WS-CUST-PLAN (CUS-IDX)
015170         END-IF.
015180     4550-CHECK-AUTO-GOLD-UPGRADE-EXIT.
015190         EXIT.
015200*
015210     4560-COUNT-QUALIFYING-TXN.
015220         IF WS-TXL-EMAIL (TXL-IDX)
015230             = WS-CUST-EMAIL (CUS-IDX) AND
015240            WS-TXL-AMOUNT (TXL-IDX) NOT < 300 AND
015250            (WS-TXL-TAG (TXL-IDX) = 'ONLN-PAYMENT   ' OR
015260             WS-TXL-TAG (TXL-IDX) = 'SPLIT-PAY      ' OR
015270             WS-TXL-TAG (TXL-IDX) = 'TRANSFER       ')
015280             ADD 1 TO WS-QUALIFY-COUNT.
015290*
015300*    SHARED FEE-PLAN TABLE LOOKUP (PAY-ONLINE, SEND-MONEY,
015310*    CASH-WDL).
015320*    ON ENTRY: CUS-IDX IDENTIFIES THE OWNING CUSTOMER.
015330     4700-PLAN-FEE-RATE.
015340         EVALUATE WS-CUST-PLAN (CUS-IDX)
015350             WHEN 'standard'
015360                 MOVE 0.002 TO WS-FEE-RATE
015370                 MOVE ZERO  TO WS-FEE-THRESHOLD
015380             WHEN 'student '
015390                 MOVE ZERO  TO WS-FEE-RATE
015400                 MOVE ZERO  TO WS-FEE-THRESHOLD
015410             WHEN 'silver  '
015420                 MOVE 0.001 TO WS-FEE-RATE
015430                 MOVE 500   TO WS-FEE-THRESHOLD
015440             WHEN 'gold    '
015450                 MOVE ZERO  TO WS-FEE-RATE
015460                 MOVE ZERO  TO WS-FEE-THRESHOLD
015470             WHEN OTHER
015480                 MOVE ZERO  TO WS-FEE-RATE
015490                 MOVE ZERO  TO WS-FEE-THRESHOLD
015500         END-EVALUATE.
015510*
015520*    ON ENTRY: WS-RON-AMT HOLDS THE RON AMOUNT TO TEST AGAINST THE
015530*    PLAN'S THRESHOLD.
015540     4750-PLAN-FEE-APPLIES.
015550         MOVE 'N' TO WS-FEE-APPLIES-SW.
015560         IF WS-FEE-RATE > ZERO AND
015570            (WS-FEE-THRESHOLD = ZERO OR
015580             WS-RON-AMT NOT < WS-FEE-THRESHOLD)
015590             MOVE 'Y' TO WS-FEE-APPLIES-SW
015600         END-IF.
015610*
015620*    CASHBACK ENGINE -- STRATEGY 1, SPENDING THRESHOLD.
015630*    ON ENTRY: CBK-IDX IDENTIFIES THE ACCOUNT'S ACCUMULATOR ROW,
015640*    WS-RON-AMT IS T.  THE RUNNING TOTAL GROWS BY 2T PER PAYMENT
015650*    BY
015660*    DESIGN -- THIS PARAGRAPH ADDS T ONCE, THE CALLER ADDS IT
015670*    AGAIN.
015680*    REF JFK 06/14/04 DP-1190 -- DO NOT "FIX" THE DOUBLE ADD.
015690     4800-SPENDING-THRESHOLD-CASHBACK.
015700         ADD WS-RON-AMT TO WS-CBK-TOTAL-SPENT (CBK-IDX).
015710         ADD WS-RON-AMT TO WS-CBK-TOTAL-SPENT (CBK-IDX).
015720         MOVE ZERO TO WS-STRAT1-CASHBACK.
015730         EVALUATE TRUE
015740             WHEN WS-CBK-TOTAL-SPENT (CBK-IDX) NOT < 500
015750                 EVALUATE WS-CUST-PLAN (CUS-IDX)
015760                     WHEN 'silver  '
015770                         COMPUTE WS-STRAT1-CASHBACK ROUNDED =
015780                             0.005 * WS-RON-AMT
015790                     WHEN 'gold    '
015800                         COMPUTE WS-STRAT1-CASHBACK ROUNDED =
015810                             0.007 * WS-RON-AMT
015820                     WHEN OTHER
015830                         COMPUTE WS-STRAT1-CASHBACK ROUNDED =
015840                             0.0025 * WS-RON-AMT
015850                 END-EVALUATE
015860             WHEN WS-CBK-TOTAL-SPENT (CBK-IDX) NOT < 300
015870                 EVALUATE WS-CUST-PLAN (CUS-IDX)
015880                     WHEN 'silver  '
015890                         COMPUTE WS-STRAT1-CASHBACK ROUNDED =
015900                             0.004 * WS-RON-AMT
015910                     WHEN 'gold    '
015920                         COMPUTE WS-STRAT1-CASHBACK ROUNDED =
015930                             0.0055 * WS-RON-AMT
015940                     WHEN OTHER
015950                         COMPUTE WS-STRAT1-CASHBACK ROUNDED =
015960                             0.002 * WS-RON-AMT
015970                 END-EVALUATE
015980             WHEN WS-CBK-TOTAL-SPENT (CBK-IDX) NOT < 100
015990                 EVALUATE WS-CUST-PLAN (CUS-IDX)
016000                     WHEN 'silver  '
016010                         COMPUTE WS-STRAT1-CASHBACK ROUNDED =
016020                             0.003 * WS-RON-AMT
016030                     WHEN 'gold    '
016040                         COMPUTE WS-STRAT1-CASHBACK ROUNDED =
016050                             0.005 * WS-RON-AMT
016060                     WHEN OTHER
016070                         COMPUTE WS-STRAT1-CASHBACK ROUNDED =
016080                             0.001 * WS-RON-AMT
016090                 END-EVALUATE
016100         END-EVALUATE.
016110*
016120*    CASHBACK ENGINE -- STRATEGY 2, TRANSACTION COUNT BY CATEGORY.
016130*    CATEGORY SUBSCRIPT: 1=FOOD 2=CLOTHES 3=TECH, SEE
016140*    WORKING-STORAGE
016150*    BANNER ABOVE WS-CASHBACK-TABLE.  COUNT GROWS BY 2 PER PAYMENT
016160*    BY
016170*    DESIGN, SAME AS THE SPENDING TOTAL ABOVE -- REF JFK 06/14/04.
016180     4850-TXN-COUNT-CASHBACK.
016190         MOVE ZERO TO WS-STRAT2-CASHBACK.
016200         IF WS-MCH-TYPE-FOOD (MCH-IDX)
016210             MOVE 1 TO WS-CBK-CATEGORY-SUB
016220         ELSE
016230             IF WS-MCH-TYPE-CLOTHES (MCH-IDX)
016240                 MOVE 2 TO WS-CBK-CATEGORY-SUB
016250             ELSE
016260                 IF WS-MCH-TYPE-TECH (MCH-IDX)
016270                     MOVE 3 TO WS-CBK-CATEGORY-SUB
016280                 ELSE
016290                     GO TO 4850-TXN-COUNT-CASHBACK-EXIT
016300                 END-IF
016310             END-IF
016320         END-IF.
016330         ADD 1 TO
016340             WS-CBK-TXN-COUNT (CBK-IDX, WS-CBK-CATEGORY-SUB).
016350         ADD 1 TO
016360             WS-CBK-TXN-COUNT (CBK-IDX, WS-CBK-CATEGORY-SUB).
016370         IF WS-CBK-DISC-USED (CBK-IDX, WS-CBK-CATEGORY-SUB)
016380             = 'Y'
016390             GO TO 4850-TXN-COUNT-CASHBACK-EXIT.
016400         EVALUATE WS-CBK-CATEGORY-SUB
016410             WHEN 1
016420                 IF WS-CBK-TXN-COUNT (CBK-IDX, 1) NOT < 2
016430                     COMPUTE WS-STRAT2-CASHBACK ROUNDED =
016440                         0.02 * WS-RON-AMT
016450                     MOVE 'Y' TO WS-CBK-DISC-USED (CBK-IDX, 1)
016460                 END-IF
016470             WHEN 2
016480                 IF WS-CBK-TXN-COUNT (CBK-IDX, 2) NOT < 5
016490                     COMPUTE WS-STRAT2-CASHBACK ROUNDED =
016500                         0.05 * WS-RON-AMT
016510                     MOVE 'Y' TO WS-CBK-DISC-USED (CBK-IDX, 2)
016520                 END-IF
016530             WHEN 3
016540                 IF WS-CBK-TXN-COUNT (CBK-IDX, 3) NOT < 10
016550                     COMPUTE WS-STRAT2-CASHBACK ROUNDED =
016560                         0.10 * WS-RON-AMT
016570                     MOVE 'Y' TO WS-CBK-DISC-USED (CBK-IDX, 3)
016580                 END-IF
016590         END-EVALUATE.
016600     4850-TXN-COUNT-CASHBACK-EXIT.
016610         EXIT.
016620*
016630*    SHARED HELPER PARAGRAPHS -- LOGGING, TABLE SEARCHES, ID
016640*    GENERATION.
016650*
016660     9000-LOG-TRANSACTION.
016670         MOVE SPACES TO WS-LOG-EMAIL-WORK.
016680         MOVE 'N' TO WS-LOG-FOUND-SW.
016690         PERFORM 9010-SEARCH-EMAIL-FOR-LOG
016700             VARYING WS-LOG-SRCH-IDX FROM 1 BY 1
016710             UNTIL WS-LOG-SRCH-IDX > WS-ACCT-COUNT
016720             OR WS-LOG-FOUND-SW = 'Y'.
016730         ADD 1 TO WS-TXL-COUNT.
016740         SET TXL-IDX TO WS-TXL-COUNT.
016750         MOVE WS-LOG-EMAIL-WORK TO WS-TXL-EMAIL (TXL-IDX).
016760         MOVE WS-TIMESTAMP TO WS-TXL-TIMESTAMP (TXL-IDX).
016770         MOVE WS-TAG-ARG TO WS-TXL-TAG (TXL-IDX).
016780         MOVE WS-DESC-ARG TO WS-TXL-DESCRIPTION (TXL-IDX).
016790         MOVE WS-AMT-ARG TO WS-TXL-AMOUNT (TXL-IDX).
016800         MOVE WS-CCY-ARG TO WS-TXL-CURRENCY (TXL-IDX).
016810         MOVE WS-TXL-ACC-IBAN-ARG TO WS-TXL-ACC-IBAN (TXL-IDX).
016820         MOVE WS-AUX1-ARG TO WS-TXL-AUX-1 (TXL-IDX).
016830         MOVE WS-AUX2-ARG TO WS-TXL-AUX-2 (TXL-IDX).
016840     9000-LOG-TRANSACTION-EXIT.
016850         EXIT.
016860*
016870     9010-SEARCH-EMAIL-FOR-LOG.
016880         IF WS-ACCT-IBAN (WS-LOG-SRCH-IDX)
016890             = WS-TXL-ACC-IBAN-ARG
016900             MOVE WS-ACCT-EMAIL (WS-LOG-SRCH-IDX)
016910                 TO WS-LOG-EMAIL-WORK
016920             MOVE 'Y' TO WS-LOG-FOUND-SW.
016930*
016940*    CASE-FOLD HELPER -- INTRINSIC FUNCTIONS ARE NOT USED IN THIS
016950*    SHOP; FOLD VIA INSPECT/CONVERTING PER THE OLD DP-0311
016960*    STANDARD.
016970     9050-FOLD-TO-UPPER.
016980         INSPECT WS-FOLD-TEXT CONVERTING
016990             'abcdefghijklmnopqrstuvwxyz' TO
017000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
017010*
017020*    FIND CUSTOMER BY EMAIL, CASE-INSENSITIVE.  ON ENTRY:
017030*    WS-HOLD-EMAIL.
017040*    ON EXIT: WS-CUST-FOUND-SW, CUS-IDX.
017050     9100-FIND-CUSTOMER.
017060         MOVE WS-HOLD-EMAIL TO WS-FOLD-TEXT.
017070         PERFORM 9050-FOLD-TO-UPPER.
017080         MOVE WS-FOLD-TEXT TO WS-HOLD-EMAIL-FOLDED.
017090         MOVE 'N' TO WS-CUST-FOUND-SW.
017100         PERFORM 9110-SEARCH-CUSTOMER
017110             VARYING CUS-IDX FROM 1 BY 1
017120             UNTIL CUS-IDX > WS-CUST-COUNT
017130             OR WS-CUST-WAS-FOUND.
017140*
017150     9110-SEARCH-CUSTOMER.
017160         MOVE WS-CUST-EMAIL (CUS-IDX) TO WS-FOLD-TEXT.
017170         PERFORM 9050-FOLD-TO-UPPER.
017180         IF WS-FOLD-TEXT = WS-HOLD-EMAIL-FOLDED
017190             MOVE 'Y' TO WS-CUST-FOUND-SW.
017200*
017210*    FIND ACCOUNT BY EXACT IBAN, ANY CUSTOMER.  ON ENTRY:
017220*    WS-HOLD-IBAN.
017230*    ON EXIT: WS-ACCT-FOUND-SW, ACT-IDX.
017240     9150-FIND-ACCOUNT-BY-ID.
017250         MOVE 'N' TO WS-ACCT-FOUND-SW.
017260         PERFORM 9155-SEARCH-ACCOUNT-BY-ID
017270             VARYING ACT-IDX FROM 1 BY 1
017280             UNTIL ACT-IDX > WS-ACCT-COUNT
017290             OR WS-ACCT-WAS-FOUND.
017300*
017310     9155-SEARCH-ACCOUNT-BY-ID.
017320         IF WS-ACCT-IBAN (ACT-IDX) = WS-HOLD-IBAN
017330             MOVE 'Y' TO WS-ACCT-FOUND-SW.
017340*
017350*    FIND ACCOUNT BY IBAN OR ALIAS, CASE-INSENSITIVE ON ALIAS,
017360*    SCOPED
017370*    TO THE CUSTOMER ALREADY FOUND IN CUS-IDX (9100).  ON ENTRY:
017380*    WS-HOLD-IBAN HOLDS EITHER THE IBAN OR THE ALIAS TO MATCH.
017390     9160-FIND-ACCOUNT-BY-CUSTOMER.
017400         MOVE WS-HOLD-IBAN TO WS-FOLD-TEXT.
017410         PERFORM 9050-FOLD-TO-UPPER.
017420         MOVE WS-FOLD-TEXT TO WS-HOLD-ALIAS-FOLDED.
017430         MOVE 'N' TO WS-ACCT-FOUND-SW.
017440         PERFORM 9165-SEARCH-ACCOUNT-BY-CUSTOMER
017450             VARYING ACT-IDX FROM 1 BY 1
017460             UNTIL ACT-IDX > WS-ACCT-COUNT
017470             OR WS-ACCT-WAS-FOUND.
017480*
017490     9165-SEARCH-ACCOUNT-BY-CUSTOMER.
017500         IF WS-ACCT-EMAIL (ACT-IDX) NOT
017510             = WS-CUST-EMAIL (CUS-IDX)
017520             GO TO 9165-SEARCH-ACCOUNT-BY-CUSTOMER-EXIT.
017530         IF WS-ACCT-IBAN (ACT-IDX) = WS-HOLD-IBAN
017540             MOVE 'Y' TO WS-ACCT-FOUND-SW
017550             GO TO 9165-SEARCH-ACCOUNT-BY-CUSTOMER-EXIT
017560         END-IF.
017570         MOVE WS-ACCT-ALIAS (ACT-IDX) TO WS-FOLD-TEXT.
017580         PERFORM 9050-FOLD-TO-UPPER.
017590         IF WS-FOLD-TEXT = WS-HOLD-ALIAS-FOLDED
017600             MOVE 'Y' TO WS-ACCT-FOUND-SW.
017610     9165-SEARCH-ACCOUNT-BY-CUSTOMER-EXIT.
017620         EXIT.
017630*
017640*    FIND ACCOUNT BY IBAN OR ALIAS ACROSS EVERY CUSTOMER
017650*    (addFunds,
017660*    setMinimumBalance, splitPayment, savings maintenance
017670*    commands).
017680*    ON ENTRY: WS-HOLD-IBAN.  ON EXIT: WS-ACCT-FOUND-SW, ACT-IDX.
017690     9170-FIND-ACCOUNT-ANYWHERE.
017700         MOVE WS-HOLD-IBAN TO WS-FOLD-TEXT.
017710         PERFORM 9050-FOLD-TO-UPPER.
017720         MOVE WS-FOLD-TEXT TO WS-HOLD-ALIAS-FOLDED.
017730         MOVE 'N' TO WS-ACCT-FOUND-SW.
017740         PERFORM 9175-SEARCH-ACCOUNT-ANYWHERE
017750             VARYING ACT-IDX FROM 1 BY 1
017760             UNTIL ACT-IDX > WS-ACCT-COUNT
017770             OR WS-ACCT-WAS-FOUND.
017780*
017790     9175-SEARCH-ACCOUNT-ANYWHERE.
017800         IF WS-ACCT-IBAN (ACT-IDX) = WS-HOLD-IBAN
017810             MOVE 'Y' TO WS-ACCT-FOUND-SW
017820             GO TO 9175-SEARCH-ACCOUNT-ANYWHERE-EXIT
017830         END-IF.
017840         MOVE WS-ACCT-ALIAS (ACT-IDX) TO WS-FOLD-TEXT.
017850         PERFORM 9050-FOLD-TO-UPPER.
017860         IF WS-FOLD-TEXT = WS-HOLD-ALIAS-FOLDED
017870             MOVE 'Y' TO WS-ACCT-FOUND-SW.
017880     9175-SEARCH-ACCOUNT-ANYWHERE-EXIT.
017890         EXIT.
017900*
017910*    FIND THE FIRST CLASSIC ACCOUNT OF THE CUSTOMER IN
017920*    WS-HOLD-EMAIL
017930*    (acceptSplitPayment).  ON EXIT: WS-ACCT-FOUND-SW, ACT-IDX.
017940     9180-FIND-FIRST-CLASSIC-ACCOUNT.
017950         MOVE 'N' TO WS-ACCT-FOUND-SW.
017960         PERFORM 9185-SEARCH-FIRST-CLASSIC
017970             VARYING ACT-IDX FROM 1 BY 1
017980             UNTIL ACT-IDX > WS-ACCT-COUNT
017990             OR WS-ACCT-WAS-FOUND.
018000*
018010     9185-SEARCH-FIRST-CLASSIC.
018020         IF WS-ACCT-EMAIL (ACT-IDX) = WS-HOLD-EMAIL AND
018030            WS-ACCT-TYPE-CLASSIC (ACT-IDX)
018040             MOVE 'Y' TO WS-ACCT-FOUND-SW.
018050*
018060*    FIND THE CUSTOMER'S OTHER ACCOUNT WHOSE CURRENCY MATCHES
018070*    CMD-CURRENCY (withdrawSavings target account).  ON ENTRY:
018080*    WS-SAVE-ACT-IDX IS THE SAVINGS ACCOUNT TO EXCLUDE.  ON EXIT:
018090*    WS-ACCT2-FOUND-SW, WS-ACCT2-IDX.
018100     9190-FIND-CURRENCY-ACCOUNT.
018110         MOVE 'N' TO WS-ACCT2-FOUND-SW.
018120         PERFORM 9195-SEARCH-CURRENCY-ACCOUNT
018130             VARYING ACT-IDX FROM 1 BY 1
018140             UNTIL ACT-IDX > WS-ACCT-COUNT
018150             OR WS-ACCT2-FOUND-SW = 'Y'.
018160*
018170     9195-SEARCH-CURRENCY-ACCOUNT.
018180         IF ACT-IDX = WS-SAVE-ACT-IDX
018190             GO TO 9195-SEARCH-CURRENCY-ACCOUNT-EXIT.
018200         IF WS-ACCT-EMAIL (ACT-IDX)
018210             = WS-CUST-EMAIL (CUS-IDX) AND
018220            WS-ACCT-CURRENCY (ACT-IDX) = WS-CMD-CURRENCY
018230             MOVE 'Y' TO WS-ACCT2-FOUND-SW
018240             SET WS-ACCT2-IDX TO ACT-IDX
018250         END-IF.
018260     9195-SEARCH-CURRENCY-ACCOUNT-EXIT.
018270         EXIT.
018280*
018290*    FIND A CARD BY NUMBER, SCOPED TO THE CUSTOMER FOUND IN
018300*    CUS-IDX.
018310*    ON ENTRY: WS-HOLD-CARD-NUMBER.  ON EXIT: WS-CARD-FOUND-SW,
018320*    CRD-IDX.
018330     9200-FIND-CARD-FOR-CUSTOMER.
018340         MOVE 'N' TO WS-CARD-FOUND-SW.
018350         PERFORM 9205-SEARCH-CARD-FOR-CUSTOMER
018360             VARYING CRD-IDX FROM 1 BY 1
018370             UNTIL CRD-IDX > WS-CARD-COUNT
018380             OR WS-CARD-WAS-FOUND.
018390*
018400     9205-SEARCH-CARD-FOR-CUSTOMER.
018410         IF WS-CARD-NUMBER (CRD-IDX) NOT = WS-HOLD-CARD-NUMBER
018420             GO TO 9205-SEARCH-CARD-FOR-CUSTOMER-EXIT.
018430         PERFORM 9210-OWNS-CARD-ACCOUNT
018440             VARYING ACT-IDX FROM 1 BY 1
018450             UNTIL ACT-IDX > WS-ACCT-COUNT.
018460     9205-SEARCH-CARD-FOR-CUSTOMER-EXIT.
018470         EXIT.
018480*
018490     9210-OWNS-CARD-ACCOUNT.
018500         IF WS-ACCT-IBAN (ACT-IDX) = WS-CARD-IBAN (CRD-IDX) AND
018510            WS-ACCT-EMAIL (ACT-IDX) = WS-CUST-EMAIL (CUS-IDX)
018520             MOVE 'Y' TO WS-CARD-FOUND-SW.
018530*
018540*    FIND A MERCHANT BY NAME, CASE-INSENSITIVE.  ON ENTRY:
018550*    WS-HOLD-MERCHANT.  ON EXIT: WS-MCH-FOUND-SW, MCH-IDX.
018560     9400-FIND-MERCHANT-BY-NAME.
018570         MOVE WS-HOLD-MERCHANT TO WS-FOLD-TEXT.
018580         PERFORM 9050-FOLD-TO-UPPER.
018590         MOVE WS-FOLD-TEXT TO WS-HOLD-MERCHANT-FOLDED.
018600         MOVE 'N' TO WS-MCH-FOUND-SW.
018610         PERFORM 9405-SEARCH-MERCHANT
018620             VARYING MCH-IDX FROM 1 BY 1
018630             UNTIL MCH-IDX > WS-MCH-COUNT
018640             OR WS-MCH-WAS-FOUND.
018650*
018660     9405-SEARCH-MERCHANT.
018670         MOVE WS-MCH-NAME (MCH-IDX) TO WS-FOLD-TEXT.
018680         PERFORM 9050-FOLD-TO-UPPER.
018690         IF WS-FOLD-TEXT = WS-HOLD-MERCHANT-FOLDED
018700             MOVE 'Y' TO WS-MCH-FOUND-SW.
018710*
018720*    FIND OR CREATE THE CASHBACK ACCUMULATOR ROW FOR AN ACCOUNT.
018730*    ON ENTRY: WS-HOLD-IBAN.  ON EXIT: CBK-IDX.
018740     9450-FIND-OR-ADD-CASHBACK.
018750         MOVE 'N' TO WS-CBK-FOUND-SW.
018760         PERFORM 9455-SEARCH-CASHBACK
018770             VARYING CBK-IDX FROM 1 BY 1
018780             UNTIL CBK-IDX > WS-CBK-COUNT
018790             OR WS-CBK-WAS-FOUND.
018800         IF WS-CBK-WAS-FOUND
018810             GO TO 9450-FIND-OR-ADD-CASHBACK-EXIT.
018820         ADD 1 TO WS-CBK-COUNT.
018830         SET CBK-IDX TO WS-CBK-COUNT.
018840         MOVE WS-HOLD-IBAN TO WS-CBK-IBAN (CBK-IDX).
018850         MOVE ZERO TO WS-CBK-TXN-COUNT (CBK-IDX, 1)
018860                      WS-CBK-TXN-COUNT (CBK-IDX, 2)
018870                      WS-CBK-TXN-COUNT (CBK-IDX, 3)
018880                      WS-CBK-TOTAL-SPENT (CBK-IDX).
018890         MOVE 'N' TO WS-CBK-DISC-USED (CBK-IDX, 1)
018900                     WS-CBK-DISC-USED (CBK-IDX, 2)
018910                     WS-CBK-DISC-USED (CBK-IDX, 3).
018920     9450-FIND-OR-ADD-CASHBACK-EXIT.
018930         EXIT.
018940*
018950     9455-SEARCH-CASHBACK.
018960         IF WS-CBK-IBAN (CBK-IDX) = WS-HOLD-IBAN
018970             MOVE 'Y' TO WS-CBK-FOUND-SW.
018980*
018990*    GENERATE THE NEXT SEQUENTIAL IBAN FOR THIS RUN.
019000     9300-NEXT-IBAN.
019010         ADD 1 TO WS-NEXT-IBAN-SEQ.
019020         MOVE WS-NEXT-IBAN-SEQ TO WS-IBAN-SEQ-DISPLAY.
019030         STRING 'RO49POOO' DELIMITED BY SIZE
019040                WS-IBAN-SEQ-DISPLAY DELIMITED BY SIZE
019050                INTO WS-GENERATED-IBAN.
019060*
019070*    GENERATE THE NEXT SEQUENTIAL CARD NUMBER FOR THIS RUN.
019080     9350-NEXT-CARD-NUMBER.
019090         ADD 1 TO WS-NEXT-CARD-SEQ.
019100         MOVE WS-NEXT-CARD-SEQ TO WS-CARD-SEQ-DISPLAY.
019110         MOVE WS-CARD-SEQ-DISPLAY TO WS-GENERATED-CARD.
019120*
019130*    WRITE A DIRECT STATUS/ERROR LINE (NOT ROUTED THROUGH TLR200).
019140*    ON ENTRY: WS-CMD-NAME, WS-TIMESTAMP, WS-ERR-TEXT-ARG.
019150     9950-BUILD-STATUS-LINE.
019160         MOVE SPACES TO OUTPUT-LINE-RECORD.
019170         STRING WS-CMD-NAME   DELIMITED BY SPACE
019180                ' '           DELIMITED BY SIZE
019190                WS-TIMESTAMP  DELIMITED BY SIZE
019200                ' '           DELIMITED BY SIZE
019210                WS-ERR-TEXT-ARG DELIMITED BY SIZE
019220                INTO OUTPUT-LINE-RECORD.
019230         WRITE OUTPUT-LINE-RECORD.
